000100************************************************                          
000110*                                              *                          
000120*   L E G A C Y   R O W                       *                           
000130*      Exported spreadsheet row, tr040 input   *                          
000140*                                              *                          
000150************************************************                          
000160*  File TR-LEGACY-FILE, line sequential, 150 bytes of data                
000170*  padded to 152 by filler.  Stands in for the old exported               
000180*  worksheet extract - same five columns, flat text instead               
000190*  of the old workbook layout.  LEG-TAGS travels with the row             
000200*  but nothing in tr040 reads it, same as the worksheet's own             
000210*  unused column.                                                         
000220*                                                                         
000230* 11/01/26 vbc - Created.                                                 
000240*                                                                         
000250 01  TR-LEGACY-ROW.                                                       
000260     03  LEG-CLIENT                pic x(20).                             
000270     03  LEG-PROJECT               pic x(20).                             
000280     03  LEG-DATE                  pic x(10).                             
000290     03  LEG-Date-Grp redefines LEG-DATE.                                 
000300         05  LEG-Date-DD            pic 99.                               
000310         05  filler                 pic x.                                
000320         05  LEG-Date-MM             pic 99.                              
000330         05  filler                 pic x.                                
000340         05  LEG-Date-CCYY           pic 9(4).                            
000350     03  LEG-TAGS                  pic x(20).                             
000360     03  LEG-NOTE                  pic x(80).                             
000370     03  filler                    pic x(02).                             
000380*                                                                         
