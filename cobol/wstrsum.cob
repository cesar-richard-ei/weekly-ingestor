000100************************************************                          
000110*                                              *                          
000120*   D A Y   S U M M A R Y   R O W             *                           
000130*      One line per calendar day, tr020 output *                          
000140*                                              *                          
000150************************************************                          
000160*  File TR-DAY-SUMMARY-FILE, line sequential, 482 bytes.                  
000170*  The 2 spare bytes of filler below are not extra this time -            
000180*  they are the shop's standard pad, and they happen to be                
000190*  exactly what brings the named fields up to the 482 the                 
000200*  file is specified at.  No slack left over.                             
000210*                                                                         
000220* 11/01/26 vbc - Created.                                                 
000230*                                                                         
000240 01  TR-DAY-SUMMARY-ROW.                                                  
000250     03  SUM-DATE                  pic x(10).                             
000260     03  SUM-CLIENT                pic x(60).                             
000270     03  SUM-DURATION               pic 9v9.                              
000280     03  SUM-DESC                  pic x(400).                            
000290     03  SUM-TYPE                  pic x(08).                             
000300     03  filler                    pic x(02).                             
000310*                                                                         
