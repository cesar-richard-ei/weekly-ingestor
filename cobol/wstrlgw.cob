000100********************************************                              
000110*                                          *                              
000120*  L E G A C Y   D A Y   W O R K I N G    *                               
000130*     Scratch tables, tr040 only          *                               
000140*                                          *                              
000150********************************************                              
000160*  Split away from trdaytbl.cob on purpose - tr040 has no                 
000170*  weekend/holiday classification and no weekday number,                  
000180*  so it gets its own smaller day-slot shape rather than                  
000190*  dragging in fields it never sets.                                      
000200*                                                                         
000210*  LG-Raw-Table holds one slot per distinct date found in                 
000220*  the legacy file, in file order, found-or-appended like                 
000230*  trdaybld.cpy's TR135 does for events.  LG-Day-Table is                 
000240*  built after, walking calendar day by day from the raw                  
000250*  table's earliest to latest date, copying a raw slot's                  
000260*  entries across when the day is present, leaving an                     
000270*  empty slot when it is a filled gap.                                    
000280*                                                                         
000290* 26/02/26 vbc - Created.                                                 
000300*                                                                         
000310 01  LG-Raw-Count              pic 9(4)  comp.                            
000320 01  LG-Raw-Table.                                                        
000330     03  LG-Raw-Slot  occurs 1 to 370 times                               
000340                       depending on LG-Raw-Count                          
000350                       indexed by LG-Raw-Ix.                              
000360         05  LG-Raw-CCYYMMDD        pic 9(8)  comp.                       
000370         05  LG-Raw-Entry-Count     pic 9(2)  comp.                       
000380         05  LG-Raw-Entry  occurs 60 times                                
000390                           indexed by LG-Raw-Ent-Ix.                      
000400             07  LG-Raw-Prefix          pic x(12).                        
000410             07  LG-Raw-Note            pic x(90).                        
000420         05  filler                 pic x(04).                            
000430*                                                                         
000440 01  LG-Day-Count              pic 9(4)  comp.                            
000450 01  LG-Day-Table.                                                        
000460     03  LG-Day-Slot  occurs 1 to 370 times                               
000470                       depending on LG-Day-Count                          
000480                       indexed by LG-Day-Ix.                              
000490         05  LG-Day-CCYYMMDD        pic 9(8)  comp.                       
000500         05  LG-Day-Entry-Count     pic 9(2)  comp.                       
000510         05  LG-Day-Entry  occurs 60 times                                
000520                           indexed by LG-Ent-Ix.                          
000530             07  LG-Ent-Prefix          pic x(12).                        
000540             07  LG-Ent-Note            pic x(90).                        
000550         05  filler                 pic x(04).                            
000560*                                                                         
000570 01  LG-Min-Date                pic 9(8)  comp.                           
000580 01  LG-Max-Date                pic 9(8)  comp.                           
000590*                                                                         
000600 01  LG-Build-Flags.                                                      
000610     03  TR-Legacy-Status           pic xx.                               
000620     03  WS-Legacy-EOF-Sw           pic x  value "N".                     
000630         88  WS-Legacy-EOF                value "Y".                      
000640     03  filler                     pic x(04).                            
000650*                                                                         
