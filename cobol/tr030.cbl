000100*****************************************************************         
000110*                                                               *         
000120*           D A T A   I N T E L L I G E N C E   A N A L Y S I S*          
000130*                                                               *         
000140*****************************************************************         
000150* Groups each day's entries by client (as tr020 does, but with            
000160* no note sort - this report doesn't sort notes, tr020's day              
000170* summary does), derives per-client and per-day hours, tests              
000180* them for impossible/outlier/empty-weekday anomalies and                 
000190* logical incoherences, walks the day table for date gaps,                
000200* builds the weekly pattern table, then prints the whole lot              
000210* as one Report Writer printed report.                                    
000220*                                                                         
000230 identification           division.                                       
000240*=================================                                        
000250*                                                                         
000260 program-id.              TR030.                                          
000270 author.                  V B Coen.                                       
000280 installation.            Applewood Computers - Time & Activity.          
000290 date-written.            19/02/1990.                                     
000300 date-compiled.                                                           
000310 security.                Applewood Computers - internal use only.        
000320*                                                                         
000330*    Files used -                                                         
000340*        TR-PARAMETER-FILE     Run range & client filter, 1 rec.          
000350*        TR-HOLIDAY-FILE        Public holiday calendar.                  
000360*        TR-EVENT-FILE           Logged activity, unsorted.               
000370*        TR-ANALYSIS-REPORT      Printed report, Report Writer.           
000380*                                                                         
000390*    Version.              See Prog-Name In Ws.                           
000400*    Called modules - none.                                               
000410*                                                                         
000420* Changes -                                                               
000430* 19/02/1990 vbc - 1.0.00 Created - management asked for an               
000440*                  exceptions report on top of the daily & weekly         
000450*                  sheets, this is it - Req TA-090.                       
000460* 30/06/1991 rjw - 1.0.01 Outlier band widened from 1 to 2 std            
000470*                  deviations, too many false positives - Dft.            
000480* 12/03/1993 rjw - 1.0.02 Date gap detection added for the odd run        
000490*                  with missing days in the middle - Req TA-101.          
000500* 21/09/1994 mlg - 1.0.03 Weekly pattern section added to the tail        
000510*                  of the report, Ops wanted a by-day-of-week view        
000520*                  alongside the exceptions - Req TA-112.                 
000530* 14/12/1998 mlg - 1.9.00 Year 2000 - date comparisons across the         
000540*                  report widened to CCYY, the 2-digit run-date           
000550*                  windowing below is this shop's century rule -          
000560*                  Req Y2K-009.                                           
000570* 11/01/2026 vbc - 2.0.00 Rebuilt onto the day-table/event-filing         
000580*                  approach shared with tr010 & tr020 - TA-210.           
000590* 26/02/2026 vbc - 2.0.01 Square root for the sample std deviation        
000600*                  done Newton's way - no intrinsic FUNCTIONs in  TA230   
000610*                  this shop's shift - Dft.                       TA230   
000620*                                                                         
000630 environment              division.                                       
000640*=================================                                        
000650*                                                                         
000660 configuration            section.                                        
000670 special-names.                                                           
000680     upsi-0  is  TR030-Debug-Sw.                                          
000690*                                                                         
000700 input-output             section.                                        
000710 file-control.                                                            
000720     select   TR-PARAMETER-FILE   assign  to  "PARAMFL"                   
000730              organization  line sequential                               
000740              file status  is  TR-Param-Status.                           
000750     select   TR-HOLIDAY-FILE     assign  to  "HOLIDFL"                   
000760              organization  line sequential                               
000770              file status  is  TR-Holiday-Status.                         
000780     select   TR-EVENT-FILE       assign  to  "EVENTFL"                   
000790              organization  line sequential                               
000800              file status  is  TR-Event-Status.                           
000810     select   TR-ANALYSIS-REPORT  assign  to  "ANALYFL"                   
000820              organization  line sequential                               
000830              file status  is  TR-Report-Status.                          
000840*                                                                         
000850 data                     division.                                       
000860*=================================                                        
000870 file                     section.                                        
000880*                                                                         
000890 fd  TR-PARAMETER-FILE.                                                   
000900     copy  "wstrprm.cob".                                                 
000910*                                                                         
000920 fd  TR-HOLIDAY-FILE.                                                     
000930     copy  "wstrhol.cob".                                                 
000940*                                                                         
000950 fd  TR-EVENT-FILE.                                                       
000960     copy  "wstrevt.cob".                                                 
000970*                                                                         
000980 fd  TR-ANALYSIS-REPORT                                                   
000990     report  is  AN-Analysis-Report.                                      
001000*                                                                         
001010 working-storage          section.                                        
001020*                                                                         
001030 77  Prog-Name                pic x(14) value "TR030 (2.0.01)".           
001040*                                                                         
001050     copy  "wstrdwrk.cob".                                                
001060     copy  "trdaytbl.cob".                                                
001070     copy  "wstrtxt.cob".                                                 
001080     copy  "wstranl.cob".                                                 
001090*                                                                         
001100*  TR030's own file-status holder for the print file.                     
001110*                                                                         
001120 01  TR030-File-Status.                                                   
001130     03  TR-Report-Status          pic xx.                                
001140     03  filler                    pic x(06).                             
001150*                                                                         
001160 report                   section.                                        
001170*                                                                         
001180 rd  AN-Analysis-Report                                                   
001190     control  final                                                       
001200     page  limit  60  lines                                               
001210     heading  1                                                           
001220     first detail  12                                                     
001230     last detail   58                                                     
001240     footing       60.                                                    
001250*                                                                         
001260 01  AN-Page-Heading     type  page heading.                              
001270     03  line  1.                                                         
001280         05  col   1  pic x(38)                                           
001290             value  "APPLEWOOD COMPUTERS - TIME & ACTIVITY".              
001300         05  col  95  pic x(05)  value  "PAGE ".                          
001310         05  col 100  pic zz9    source  page-counter.                    
001320     03  line  2.                                                         
001330         05  col   1  pic x(44)                                           
001340          value  "WEEKLY ACTIVITY - DATA INTELLIGENCE ANALYSIS".          
001350     03  line  4.                                                         
001360         05  col   1  pic x(06)  value  "RANGE ".                         
001370         05  col   8  pic x(10)  source  AS-FROM.                         
001380         05  col  19  pic x(04)  value  " TO ".                           
001390         05  col  23  pic x(10)  source  AS-TO.                           
001400     03  line  5.                                                         
001410         05  col   1  pic x(05)  value  "DAYS ".                          
001420         05  col   7  pic zzz9   source  AS-NB-DAYS.                      
001430         05  col  12  pic x(07)  value  "ACTIVE ".                        
001440         05  col  20  pic zzz9   source  AS-ACTIVE-DAYS.                  
001450         05  col  25  pic x(06)  value  "EMPTY ".                         
001460         05  col  32  pic zzz9   source  AS-EMPTY-DAYS.                   
001470     03  line  6.                                                         
001480         05  col   1  pic x(05)  value  "MEAN ".                          
001490         05  col   7  pic zz9.9  source  AS-AVG-HOURS.                    
001500         05  col  13  pic x(07)  value  "STDDEV ".                        
001510         05  col  21  pic zz9.9  source  AS-STDDEV.                       
001520         05  col  27  pic x(12)  value  "TOTAL HOURS ".                   
001530         05  col  40  pic zzz9.9 source  AS-TOTAL-HOURS.                  
001540     03  line  7.                                                         
001550         05  col   1  pic x(10)  value  "ANOMALIES ".                     
001560         05  col  11  pic zzz9   source  AS-NB-ANOMALIES.                 
001570         05  col  16  pic x(06)  value  "ERROR ".                         
001580         05  col  23  pic zzz9   source  AS-NB-ERROR.                     
001590         05  col  28  pic x(08)  value  "WARNING ".                       
001600         05  col  37  pic zzz9   source  AS-NB-WARNING.                   
001610         05  col  42  pic x(05)  value  "INFO ".                          
001620         05  col  48  pic zzz9   source  AS-NB-INFO.                      
001630     03  line  9.                                                         
001640         05  col   1  pic x(14)  value  "WEEKLY PATTERN".                 
001650     03  line  10.                                                        
001660         05  col   1  pic x(03)  value  "DAY".                            
001670         05  col  12  pic x(04)  value  "MEAN".                           
001680         05  col  19  pic x(03)  value  "MIN".                            
001690         05  col  26  pic x(03)  value  "MAX".                            
001700         05  col  33  pic x(05)  value  "COUNT".                          
001710*                                                                         
001720 01  AN-Weekly-Line      type  detail,  line  plus 1,                     
001730             present when  AN-Wp-Count (AN-Wp-Ix)  >  0.                  
001740     05  col   1  pic x(09)  source  AN-WDN-Tab (AN-Wp-Ix).               
001750     05  col  12  pic z9.99  source  AN-Wp-Mean (AN-Wp-Ix).               
001760     05  col  20  pic z9.9   source  AN-Wp-Min  (AN-Wp-Ix).               
001770     05  col  27  pic z9.9   source  AN-Wp-Max  (AN-Wp-Ix).               
001780     05  col  34  pic zzz9   source  AN-Wp-Count (AN-Wp-Ix).              
001790*                                                                         
001800 01  AN-Anomaly-Heading  type  detail.                                    
001810     03  line  plus 2.                                                    
001820         05  col   1  pic x(09)  value  "ANOMALIES".                      
001830     03  line  plus 1.                                                    
001840         05  col   1  pic x(08)  value  "SEVERITY".                       
001850         05  col  10  pic x(20)  value  "TYPE".                           
001860         05  col  31  pic x(10)  value  "DATE".                           
001870         05  col  42  pic x(40)  value  "MESSAGE".                        
001880*                                                                         
001890 01  AN-Anomaly-Line     type  detail,  line  plus 1.                     
001900     05  col   1  pic x(07)  source  ANO-SEVERITY (AN-Ano-Ix).            
001910     05  col  10  pic x(20)  source  ANO-TYPE     (AN-Ano-Ix).            
001920     05  col  31  pic x(10)  source  ANO-DATE     (AN-Ano-Ix).            
001930     05  col  42  pic x(80)  source  ANO-MESSAGE  (AN-Ano-Ix).            
001940*                                                                         
001950 01  AN-Incoherence-Heading  type  detail.                                
001960     03  line  plus 2.                                                    
001970         05  col   1  pic x(12)  value  "INCOHERENCES".                   
001980     03  line  plus 1.                                                    
001990         05  col   1  pic x(24)  value  "TYPE".                           
002000         05  col  26  pic x(10)  value  "DATE".                           
002010         05  col  37  pic x(20)  value  "CLIENT".                         
002020         05  col  58  pic x(40)  value  "MESSAGE".                        
002030*                                                                         
002040 01  AN-Incoherence-Line     type  detail,  line  plus 1.                 
002050     05  col   1  pic x(24)  source  INC-TYPE     (AN-Inc-Ix).            
002060     05  col  26  pic x(10)  source  INC-DATE     (AN-Inc-Ix).            
002070     05  col  37  pic x(20)  source  INC-CLIENT   (AN-Inc-Ix).            
002080     05  col  58  pic x(75)  source  INC-MESSAGE  (AN-Inc-Ix).            
002090*                                                                         
002100 01  AN-Gap-Heading  type  detail.                                        
002110     03  line  plus 2.                                                    
002120         05  col   1  pic x(04)  value  "GAPS".                           
002130     03  line  plus 1.                                                    
002140         05  col   1  pic x(04)  value  "FROM".                           
002150         05  col  12  pic x(02)  value  "TO".                             
002160         05  col  24  pic x(12)  value  "MISSING DAYS".                   
002170*                                                                         
002180 01  AN-Gap-Line     type  detail,  line  plus 1.                         
002190     05  col   1  pic x(10)  source  GAP-START  (AN-Gap-Ix).              
002200     05  col  12  pic x(10)  source  GAP-END    (AN-Gap-Ix).              
002210     05  col  24  pic zzz9   source  GAP-DAYS   (AN-Gap-Ix).              
002220*                                                                         
002230 01  AN-Totals-Footing  type  control footing final,  line plus 2.        
002240     05  col   1  pic x(38)                                               
002250         value  "TOTAL ANOMALIES + INCOHERENCES + GAPS".                  
002260     05  col  40  pic zzzz9  source  AN-Report-Total.                     
002270*                                                                         
002280 procedure                division.                                       
002290*=================================                                        
002300*                                                                         
002310 TR000-MAIN.                                                              
002320*                                                                         
002330     display  Prog-Name  " Starting".                                     
002340     perform  TR100-BUILD-DAY-TABLE  thru  TR100-Exit.                    
002350     perform  AN050-GET-TODAY        thru  AN050-Exit.                    
002360     perform  AN100-ACCUM-DAY-TOTALS thru  AN100-Exit.                    
002370     perform  AN200-STATISTICS       thru  AN200-Exit.                    
002380     move     zero  to  AN-Anomaly-Count.                                 
002390     perform  AN300-DETECT-BAD-HOURS        thru  AN300-Exit.             
002400     perform  AN310-DETECT-OUTLIERS        thru  AN310-Exit.              
002410     perform  AN320-DETECT-EMPTY-DAYS        thru  AN320-Exit.            
002420     move     zero  to  AN-Incoherence-Count.                             
002430     perform  AN330-DETECT-INCOHERENCES        thru  AN330-Exit.          
002440     move     zero  to  AN-Gap-Count.                                     
002450     perform  AN340-DETECT-GAPS        thru  AN340-Exit.                  
002460     perform  AN400-WEEKLY-PATTERN   thru  AN400-Exit.                    
002470     perform  AN500-PRINT-REPORT     thru  AN500-Exit.                    
002480     goback.                                                              
002490*                                                                         
002500 TR000-Exit.                                                              
002510     exit.                                                                
002520*                                                                         
002530 AN050-GET-TODAY.                                                         
002540*                                                                         
002550*    Century window for the 2-digit ACCEPT FROM DATE year - 50            
002560*    or above is 19xx, below 50 is 20xx.  Same century-window             
002570*    rule used shop-wide.                                                 
002580*                                                                         
002590     accept   AN-Today-Rest  from  date.                                  
002600     move     AN-Today-Rest (1:2)  to  AN-Today-YY.                       
002610     if       AN-Today-YY  <  50                                          
002620              move  20  to  AN-Today-Rest (1:2)                           
002630     else                                                                 
002640              move  19  to  AN-Today-Rest (1:2)                           
002650     end-if.                                                              
002660     move     AN-Today-Rest (1:6)  to  AN-Today-CCYYMMDD (1:6).           
002670     move     AN-Today-Rest        to  AN-Today-CCYYMMDD (3:6).           
002680*                                                                         
002690 AN050-Exit.                                                              
002700     exit.                                                                
002710*                                                                         
002720 AN060-FORMAT-DAY-DATE.                                                   
002730*                                                                         
002740*    Formats the day at TR-Day-Ix as dd/mm/yyyy into WS-Dmy-Text -        
002750*    caller must have TR-Day-Ix already set.                              
002760*                                                                         
002770     move     TR-Day-CCYYMMDD (TR-Day-Ix)  to  WS-Ccyymmdd.               
002780     perform  TR330-FORMAT-DMY.                                           
002790*                                                                         
002800 AN060-Exit.                                                              
002810     exit.                                                                
002820*                                                                         
002830 AN100-ACCUM-DAY-TOTALS.                                                  
002840*                                                                         
002850*    Day/client hour totals, summed per day - parallel slot               
002860*    for slot with TR-Day-Table, so TR-Day-Ix drives both.                
002870*                                                                         
002880     move     TR-Day-Count  to  AN-Day-Count.                             
002890     perform  AN110-ACCUM-ONE-DAY  thru  AN110-Exit                       
002900              varying  TR-Day-Ix  from  1  by  1                          
002910              until    TR-Day-Ix  >  TR-Day-Count.                        
002920*                                                                         
002930 AN100-Exit.                                                              
002940     exit.                                                                
002950*                                                                         
002960 AN110-ACCUM-ONE-DAY.                                                     
002970*                                                                         
002980     move     zero  to  AN-Grp-Count (TR-Day-Ix).                         
002990     move     zero  to  AN-Day-Total (TR-Day-Ix).                         
003000     if       TR-Day-Entry-Count (TR-Day-Ix)  >  zero                     
003010        and   not  TR-Day-Is-Weekend (TR-Day-Ix)                          
003020        and   not  TR-Day-Is-Holiday (TR-Day-Ix)                          
003030              set      TR-Ent-Ix  to  1                                   
003040              perform  AN120-GROUP-ONE-ENTRY  thru  AN120-Exit            
003050                       varying  TR-Ent-Ix  from  1  by  1                 
003060                       until    TR-Ent-Ix  >                              
003070                                TR-Day-Entry-Count (TR-Day-Ix)            
003080              perform  AN130-DERIVE-ONE-GROUP  thru  AN130-Exit           
003090                       varying  AN-Grp-Ix  from  1  by  1                 
003100                       until    AN-Grp-Ix  >                              
003110                                AN-Grp-Count (TR-Day-Ix)                  
003120     end-if.                                                              
003130*                                                                         
003140 AN110-Exit.                                                              
003150     exit.                                                                
003160*                                                                         
003170 AN115-PREFIX-TO-CLIENT.                                                  
003180*                                                                         
003190*    Strips the [ ] off TR-Ent-Prefix, leaving AN-Cur-Client -            
003200*    blank prefix gives a blank client, same as tr020's SM211.            
003210*                                                                         
003220     move     TR-Ent-Prefix (TR-Day-Ix, TR-Ent-Ix)                        
003230              to  WS-Trim-Source.                                         
003240     perform  TR400-TRIM-TEXT.                                            
003250     move     spaces  to  AN-Cur-Client.                                  
003260     if       WS-Trim-Len  >  2                                           
003270              move  WS-Trim-Len  to  AN-Client-Sub                        
003280              subtract  2  from  AN-Client-Sub                            
003290              move  WS-Trim-Source (2:AN-Client-Sub)                      
003300                    to  AN-Cur-Client                                     
003310     end-if.                                                              
003320*                                                                         
003330 AN115-Exit.                                                              
003340     exit.                                                                
003350*                                                                         
003360 AN120-GROUP-ONE-ENTRY.                                                   
003370*                                                                         
003380*    Finds or creates the day's client-group slot for this entry,         
003390*    then tallies its OFF-test and long-note counts - no text is          
003400*    kept, this report only ever needs the counts.                        
003410*                                                                         
003420     perform  AN115-PREFIX-TO-CLIENT.                                     
003430     set      AN-Grp-Ix  to  1.                                           
003440     search   AN-Grp-Slot (TR-Day-Ix)                                     
003450        varying  AN-Grp-Ix                                                
003460        at end                                                            
003470           add   1  to  AN-Grp-Count (TR-Day-Ix)                          
003480           set   AN-Grp-Ix  to  AN-Grp-Count (TR-Day-Ix)                  
003490           move  AN-Cur-Client                                            
003500                 to  AN-Grp-Client (TR-Day-Ix, AN-Grp-Ix)                 
003510           move  zero                                                     
003520                 to  AN-Grp-Note-Count (TR-Day-Ix, AN-Grp-Ix)             
003530           move  zero                                                     
003540                 to  AN-Grp-Off-Found (TR-Day-Ix, AN-Grp-Ix)              
003550           move  zero                                                     
003560                 to  AN-Grp-Long-Found (TR-Day-Ix, AN-Grp-Ix)             
003570        when     AN-Grp-Client (TR-Day-Ix, AN-Grp-Ix)  =                  
003580                 AN-Cur-Client                                            
003590                 continue                                                 
003600     end-search.                                                          
003610     add      1  to  AN-Grp-Note-Count (TR-Day-Ix, AN-Grp-Ix).            
003620     move     TR-Ent-Note (TR-Day-Ix, TR-Ent-Ix)                          
003630              to  WS-Trim-Source.                                         
003640     perform  TR410-TEST-OFF.                                             
003650     if       WS-Is-Off                                                   
003660              add  1  to  AN-Grp-Off-Found (TR-Day-Ix, AN-Grp-Ix)         
003670     end-if.                                                              
003680     if       WS-Trim-Len  >  3                                           
003690              add  1  to  AN-Grp-Long-Found (TR-Day-Ix, AN-Grp-Ix)        
003700     end-if.                                                              
003710*                                                                         
003720 AN120-Exit.                                                              
003730     exit.                                                                
003740*                                                                         
003750 AN130-DERIVE-ONE-GROUP.                                                  
003760*                                                                         
003770*    Group all-OFF, some-OFF or none-OFF, by comparing the OFF            
003780*    tally against the note count - same split tr020's SM233              
003790*    makes, but tallied here rather than sorted & walked.                 
003800*                                                                         
003810     evaluate  true                                                       
003820        when  AN-Grp-Off-Found (TR-Day-Ix, AN-Grp-Ix)  =                  
003830              AN-Grp-Note-Count (TR-Day-Ix, AN-Grp-Ix)                    
003840              move  "A"  to  AN-Grp-Off-Sw (TR-Day-Ix, AN-Grp-Ix)         
003850              move  zero                                                  
003860                    to  AN-Grp-Duration (TR-Day-Ix, AN-Grp-Ix)            
003870        when  AN-Grp-Off-Found (TR-Day-Ix, AN-Grp-Ix)  >  zero            
003880              move  "H"  to  AN-Grp-Off-Sw (TR-Day-Ix, AN-Grp-Ix)         
003890              move  .5                                                    
003900                    to  AN-Grp-Duration (TR-Day-Ix, AN-Grp-Ix)            
003910        when  other                                                       
003920              move  "N"  to  AN-Grp-Off-Sw (TR-Day-Ix, AN-Grp-Ix)         
003930              move  1                                                     
003940                    to  AN-Grp-Duration (TR-Day-Ix, AN-Grp-Ix)            
003950     end-evaluate.                                                        
003960     add      AN-Grp-Duration (TR-Day-Ix, AN-Grp-Ix)                      
003970              to  AN-Day-Total (TR-Day-Ix).                               
003980*                                                                         
003990 AN130-Exit.                                                              
004000     exit.                                                                
004010*                                                                         
004020 AN200-STATISTICS.                                                        
004030*                                                                         
004040*    Mean & sample standard deviation over active days, plus              
004050*    the header's day counts - feeds the outlier bounds below.            
004060*                                                                         
004070     move     zero  to  AN-Active-Days  AN-Empty-Days.                    
004080     move     zero  to  AN-Sum-Hours    AN-Sum-Hours-Sq.                  
004090     perform  AN210-ACCUM-ONE-DAY  thru  AN210-Exit                       
004100              varying  TR-Day-Ix  from  1  by  1                          
004110              until    TR-Day-Ix  >  TR-Day-Count.                        
004120     if       AN-Active-Days  >  zero                                     
004130              compute  AN-Mean-Hours  rounded  =                          
004140                       AN-Sum-Hours  /  AN-Active-Days                    
004150     else                                                                 
004160              move  zero  to  AN-Mean-Hours                               
004170     end-if.                                                              
004180     if       AN-Active-Days  >  1                                        
004190              compute  AN-Variance  =                                     
004200                       (AN-Sum-Hours-Sq  -                                
004210                       ((AN-Sum-Hours ** 2)  /  AN-Active-Days))          
004220                       /  (AN-Active-Days - 1)                            
004230              move     AN-Variance  to  AN-Sqrt-Input                     
004240              perform  AN230-SQUARE-ROOT  thru  AN230-Exit                
004250              compute  AN-Stddev  rounded  =  AN-Sqrt-Guess               
004260     else                                                                 
004270              move  zero  to  AN-Variance  AN-Stddev                      
004280     end-if.                                                              
004290*                                                                         
004300 AN200-Exit.                                                              
004310     exit.                                                                
004320*                                                                         
004330 AN210-ACCUM-ONE-DAY.                                                     
004340*                                                                         
004350     if       AN-Day-Total (TR-Day-Ix)  >  zero                           
004360              add  1  to  AN-Active-Days                                  
004370              add  AN-Day-Total (TR-Day-Ix)  to  AN-Sum-Hours             
004380              compute  AN-Sum-Hours-Sq  =  AN-Sum-Hours-Sq  +             
004390                       (AN-Day-Total (TR-Day-Ix) ** 2)                    
004400     else                                                                 
004410              add  1  to  AN-Empty-Days                                   
004420     end-if.                                                              
004430*                                                                         
004440 AN210-Exit.                                                              
004450     exit.                                                                
004460*                                                                         
004470 AN230-SQUARE-ROOT.                                                       
004480*                                                                         
004490*    Newton's method on AN-Sqrt-Input, result left in AN-Sqrt-            
004500*    -Guess - a fixed twenty passes, ample precision for hours-           
004510*    -per-day sized numbers, no convergence test needed.                  
004520*                                                                         
004530     if       AN-Sqrt-Input  not >  zero                                  
004540              move  zero  to  AN-Sqrt-Guess                               
004550     else                                                                 
004560              move     AN-Sqrt-Input  to  AN-Sqrt-Guess                   
004570              perform  AN235-SQRT-PASS                                    
004580                       varying  AN-Sqrt-Pass  from  1  by  1              
004590                       until    AN-Sqrt-Pass  >  20                       
004600     end-if.                                                              
004610*                                                                         
004620 AN230-Exit.                                                              
004630     exit.                                                                
004640*                                                                         
004650 AN235-SQRT-PASS.                                                         
004660     compute  AN-Sqrt-Next  rounded  =                                    
004670              (AN-Sqrt-Guess  +  (AN-Sqrt-Input / AN-Sqrt-Guess))         
004680              /  2.                                                       
004690     move     AN-Sqrt-Next  to  AN-Sqrt-Guess.                            
004700*                                                                         
004710 AN235-Exit.                                                              
004720     exit.                                                                
004730*                                                                         
004740 AN300-DETECT-BAD-HOURS.                                                  
004750*                                                                         
004760*    Impossible (over 24 hours) or negative day totals - these            
004770*    can only be a keying or program error, error severity.               
004780*                                                                         
004790     perform  AN305-TEST-ONE-HOURS  thru  AN305-Exit                      
004800              varying  TR-Day-Ix  from  1  by  1                          
004810              until    TR-Day-Ix  >  TR-Day-Count.                        
004820*                                                                         
004830 AN300-Exit.                                                              
004840     exit.                                                                
004850*                                                                         
004860 AN305-TEST-ONE-HOURS.                                                    
004870*                                                                         
004880     if    AN-Day-Total (TR-Day-Ix)  >  24                                
004890           move  AN-Day-Total (TR-Day-Ix)  to  AN-Msg-Hours               
004900           perform  AN060-FORMAT-DAY-DATE                                 
004910           add   1  to  AN-Anomaly-Count                                  
004920           set   AN-Ano-Ix  to  AN-Anomaly-Count                          
004930           move  "heures_impossibles"                                     
004940                 to  ANO-TYPE (AN-Ano-Ix)                                 
004950           move  "error"  to  ANO-SEVERITY (AN-Ano-Ix)                    
004960           move  WS-Dmy-Text  to  ANO-DATE (AN-Ano-Ix)                    
004970           string  "Day total "  delimited by size                        
004980                   AN-Msg-Hours  delimited by size                        
004990                   " hours exceeds 24 - impossible."                      
005000                                 delimited by size                        
005010                   into  ANO-MESSAGE (AN-Ano-Ix)                          
005020           add   1  to  AS-NB-ERROR                                       
005030     end-if.                                                              
005040     if    AN-Day-Total (TR-Day-Ix)  <  zero                              
005050           move  AN-Day-Total (TR-Day-Ix)  to  AN-Msg-Hours               
005060           perform  AN060-FORMAT-DAY-DATE                                 
005070           add   1  to  AN-Anomaly-Count                                  
005080           set   AN-Ano-Ix  to  AN-Anomaly-Count                          
005090           move  "heures_negatives"                                       
005100                 to  ANO-TYPE (AN-Ano-Ix)                                 
005110           move  "error"  to  ANO-SEVERITY (AN-Ano-Ix)                    
005120           move  WS-Dmy-Text  to  ANO-DATE (AN-Ano-Ix)                    
005130           string  "Day total "  delimited by size                        
005140                   AN-Msg-Hours  delimited by size                        
005150                   " hours is negative."  delimited by size               
005160                   into  ANO-MESSAGE (AN-Ano-Ix)                          
005170           add   1  to  AS-NB-ERROR                                       
005180     end-if.                                                              
005190*                                                                         
005200 AN305-Exit.                                                              
005210     exit.                                                                
005220*                                                                         
005230 AN310-DETECT-OUTLIERS.                                                   
005240*                                                                         
005250*    Outlier days more than 2 std deviations off the mean,                
005260*    only tested once the run has a std deviation to test                 
005270*    against.                                                             
005280*                                                                         
005290     if       AN-Stddev  >  zero                                          
005300              perform  AN315-TEST-ONE-OUTLIER  thru  AN315-Exit           
005310                       varying  TR-Day-Ix  from  1  by  1                 
005320                       until    TR-Day-Ix  >  TR-Day-Count                
005330     end-if.                                                              
005340*                                                                         
005350 AN310-Exit.                                                              
005360     exit.                                                                
005370*                                                                         
005380 AN315-TEST-ONE-OUTLIER.                                                  
005390*                                                                         
005400     if       AN-Day-Total (TR-Day-Ix)  >  zero                           
005410              compute  AN-Lower-Bound  rounded  =                         
005420                       AN-Mean-Hours  -  (2 * AN-Stddev)                  
005430              compute  AN-Upper-Bound  rounded  =                         
005440                       AN-Mean-Hours  +  (2 * AN-Stddev)                  
005450              if       AN-Day-Total (TR-Day-Ix)  <  AN-Lower-Bound        
005460                       move  "sous_activite"  to  AN-Type-Work            
005470                       move  "warning"        to  AN-Sev-Work             
005480                       perform AN318-EMIT-OUTLIER thru AN318-Exit         
005490              else                                                        
005500                if     AN-Day-Total (TR-Day-Ix)  >  AN-Upper-Bound        
005510                       move  "sur_activite"  to  AN-Type-Work             
005520                       move  "info"          to  AN-Sev-Work              
005530                       perform AN318-EMIT-OUTLIER thru AN318-Exit         
005540                end-if                                                    
005550              end-if                                                      
005560     end-if.                                                              
005570*                                                                         
005580 AN315-Exit.                                                              
005590     exit.                                                                
005600*                                                                         
005610 AN318-EMIT-OUTLIER.                                                      
005620*                                                                         
005630     compute  AN-Pct  rounded  =                                          
005640              ((AN-Day-Total (TR-Day-Ix) - AN-Mean-Hours)                 
005650              /  AN-Mean-Hours)  *  100.                                  
005660     move     AN-Day-Total (TR-Day-Ix)  to  AN-Msg-Hours.                 
005670     move     AN-Mean-Hours             to  AN-Msg-Mean.                  
005680     move     AN-Pct                    to  AN-Msg-Pct.                   
005690     perform  AN060-FORMAT-DAY-DATE.                                      
005700     add      1  to  AN-Anomaly-Count.                                    
005710     set      AN-Ano-Ix  to  AN-Anomaly-Count.                            
005720     move     AN-Type-Work   to  ANO-TYPE (AN-Ano-Ix).                    
005730     move     AN-Sev-Work    to  ANO-SEVERITY (AN-Ano-Ix).                
005740     move     WS-Dmy-Text  to  ANO-DATE (AN-Ano-Ix).                      
005750     string   "Day total "   delimited by size                            
005760              AN-Msg-Hours   delimited by size                            
005770              " hours, mean " delimited by size                           
005780              AN-Msg-Mean    delimited by size                            
005790              ", deviation "  delimited by size                           
005800              AN-Msg-Pct     delimited by size                            
005810              " pct."         delimited by size                           
005820              into  ANO-MESSAGE (AN-Ano-Ix).                              
005830     if       AN-Sev-Work  =  "warning"                                   
005840              add  1  to  AS-NB-WARNING                                   
005850     else                                                                 
005860              add  1  to  AS-NB-INFO                                      
005870     end-if.                                                              
005880*                                                                         
005890 AN318-Exit.                                                              
005900     exit.                                                                
005910*                                                                         
005920 AN320-DETECT-EMPTY-DAYS.                                                 
005930*                                                                         
005940*    Empty weekdays, skipping days in the future, or weekend/             
005950*    holiday days, by construction of the shared day-table                
005960*    build.                                                               
005970*                                                                         
005980     perform  AN325-TEST-ONE-WEEKDAY  thru  AN325-Exit                    
005990              varying  TR-Day-Ix  from  1  by  1                          
006000              until    TR-Day-Ix  >  TR-Day-Count.                        
006010*                                                                         
006020 AN320-Exit.                                                              
006030     exit.                                                                
006040*                                                                         
006050 AN325-TEST-ONE-WEEKDAY.                                                  
006060*                                                                         
006070     if    AN-Day-Total (TR-Day-Ix)  =  zero                              
006080       and TR-Day-CCYYMMDD (TR-Day-Ix) not > AN-Today-CCYYMMDD            
006090       and not  TR-Day-Is-Weekend (TR-Day-Ix)                             
006100       and not  TR-Day-Is-Holiday (TR-Day-Ix)                             
006110           move  "N"  to  AN-Any-All-Off-Sw                               
006120           perform  AN327-TEST-ONE-GROUP-OFF  thru  AN327-Exit            
006130               varying  AN-Grp-Ix  from  1  by  1                         
006140               until    AN-Grp-Ix  >  AN-Grp-Count (TR-Day-Ix)            
006150           if    not  AN-Any-All-Off                                      
006160                 perform  AN060-FORMAT-DAY-DATE                           
006170                 add   1  to  AN-Anomaly-Count                            
006180                 set   AN-Ano-Ix  to  AN-Anomaly-Count                    
006190                 move  WS-Dmy-Text  to  ANO-DATE (AN-Ano-Ix)              
006200                 if    AN-Grp-Count (TR-Day-Ix)  =  zero                  
006210                       move  "jour_vide"                                  
006220                             to  ANO-TYPE (AN-Ano-Ix)                     
006230                       move  "warning"                                    
006240                             to  ANO-SEVERITY (AN-Ano-Ix)                 
006250                       move  "Empty weekday - no activity."               
006260                             to  ANO-MESSAGE (AN-Ano-Ix)                  
006270                       add   1  to  AS-NB-WARNING                         
006280                 else                                                     
006290                       move  "jour_suspect"                               
006300                             to  ANO-TYPE (AN-Ano-Ix)                     
006310                       move  "info"                                       
006320                             to  ANO-SEVERITY (AN-Ano-Ix)                 
006330                       move  "Weekday with clients but"                   
006340                             & " zero total - suspect."                   
006350                             to  ANO-MESSAGE (AN-Ano-Ix)                  
006360                       add   1  to  AS-NB-INFO                            
006370                 end-if                                                   
006380           end-if                                                         
006390     end-if.                                                              
006400*                                                                         
006410 AN325-Exit.                                                              
006420     exit.                                                                
006430*                                                                         
006440 AN327-TEST-ONE-GROUP-OFF.                                                
006450*                                                                         
006460     if       AN-Grp-All-Off (TR-Day-Ix, AN-Grp-Ix)                       
006470              move  "Y"  to  AN-Any-All-Off-Sw                            
006480     end-if.                                                              
006490*                                                                         
006500 AN327-Exit.                                                              
006510     exit.                                                                
006520*                                                                         
006530 AN330-DETECT-INCOHERENCES.                                               
006540*                                                                         
006550*    Both contradiction guards below are unreachable given                
006560*    correct grouping above, kept for fidelity against the                
006570*    flags as recorded.                                                   
006580*                                                                         
006590     perform  AN335-TEST-ONE-DAY-INCOH  thru  AN335-Exit                  
006600              varying  TR-Day-Ix  from  1  by  1                          
006610              until    TR-Day-Ix  >  TR-Day-Count.                        
006620*                                                                         
006630 AN330-Exit.                                                              
006640     exit.                                                                
006650*                                                                         
006660 AN335-TEST-ONE-DAY-INCOH.                                                
006670*                                                                         
006680     if    AN-Grp-Count (TR-Day-Ix)  >  zero                              
006690           perform  AN338-TEST-ONE-GROUP-INCOH  thru  AN338-Exit          
006700               varying  AN-Grp-Ix  from  1  by  1                         
006710               until    AN-Grp-Ix  >  AN-Grp-Count (TR-Day-Ix)            
006720     end-if.                                                              
006730*                                                                         
006740 AN335-Exit.                                                              
006750     exit.                                                                
006760*                                                                         
006770 AN338-TEST-ONE-GROUP-INCOH.                                              
006780*                                                                         
006790     if       AN-Grp-All-Off (TR-Day-Ix, AN-Grp-Ix)                       
006800        and   AN-Grp-Long-Found (TR-Day-Ix, AN-Grp-Ix)  >  zero           
006810              move  "off_avec_notes"  to  AN-Type-Work                    
006820              perform  AN339-EMIT-INCOH  thru  AN339-Exit                 
006830     end-if.                                                              
006840     if       AN-Grp-Has-Off (TR-Day-Ix, AN-Grp-Ix)                       
006850        and   AN-Grp-Off-Found (TR-Day-Ix, AN-Grp-Ix)  =  zero            
006860              move  "demi_journee_sans_off"  to  AN-Type-Work             
006870              perform  AN339-EMIT-INCOH  thru  AN339-Exit                 
006880     end-if.                                                              
006890*                                                                         
006900 AN338-Exit.                                                              
006910     exit.                                                                
006920*                                                                         
006930 AN339-EMIT-INCOH.                                                        
006940*                                                                         
006950     perform  AN060-FORMAT-DAY-DATE.                                      
006960     add      1  to  AN-Incoherence-Count.                                
006970     set      AN-Inc-Ix  to  AN-Incoherence-Count.                        
006980     move     AN-Type-Work   to  INC-TYPE (AN-Inc-Ix).                    
006990     move     WS-Dmy-Text  to  INC-DATE (AN-Inc-Ix).                      
007000     move     AN-Grp-Client (TR-Day-Ix, AN-Grp-Ix)                        
007010              to  INC-CLIENT (AN-Inc-Ix).                                 
007020     move     "Off/note flags disagree for this client group."            
007030              to  INC-MESSAGE (AN-Inc-Ix).                                
007040*                                                                         
007050 AN339-Exit.                                                              
007060     exit.                                                                
007070*                                                                         
007080 AN340-DETECT-GAPS.                                                       
007090*                                                                         
007100*    Date gaps, scanning the day table ascending.  The day-               
007110*    table build always leaves it contiguous, so this never               
007120*    fires for tr030 - kept for a sparse day set, same as                 
007130*    TR350's own note.                                                    
007140*                                                                         
007150     if       TR-Day-Count  >  1                                          
007160              perform  AN345-TEST-ONE-GAP  thru  AN345-Exit               
007170                       varying  TR-Day-Ix  from  2  by  1                 
007180                       until    TR-Day-Ix  >  TR-Day-Count                
007190     end-if.                                                              
007200*                                                                         
007210 AN340-Exit.                                                              
007220     exit.                                                                
007230*                                                                         
007240 AN345-TEST-ONE-GAP.                                                      
007250*                                                                         
007260     move     TR-Day-CCYYMMDD (TR-Day-Ix)  to  WS-Ccyymmdd.               
007270     subtract 1  from  TR-Day-Ix  giving  AN-Client-Sub.                  
007280     move     TR-Day-CCYYMMDD (AN-Client-Sub)                             
007290              to  WS-Scratch-Date.                                        
007300     perform  TR350-COUNT-GAP-DAYS.                                       
007310     if    WS-Gap-Days  >  zero                                           
007320           add   1  to  AN-Gap-Count                                      
007330           set   AN-Gap-Ix  to  AN-Gap-Count                              
007340           move  WS-Gap-Days  to  GAP-DAYS (AN-Gap-Ix)                    
007350           move  WS-Scratch-Date  to  WS-Ccyymmdd                         
007360           perform  TR330-FORMAT-DMY                                      
007370           move  WS-Dmy-Text  to  GAP-START (AN-Gap-Ix)                   
007380           move  TR-Day-CCYYMMDD (TR-Day-Ix)  to  WS-Ccyymmdd             
007390           perform  TR330-FORMAT-DMY                                      
007400           move  WS-Dmy-Text  to  GAP-END (AN-Gap-Ix)                     
007410     end-if.                                                              
007420*                                                                         
007430 AN345-Exit.                                                              
007440     exit.                                                                
007450*                                                                         
007460 AN400-WEEKLY-PATTERN.                                                    
007470*                                                                         
007480*    Weekday mean/min/max/count over active days - a fixed 7-slot         
007490*    table, blank-suppressed at print time by the PRESENT WHEN on         
007500*    AN-Weekly-Line above.                                                
007510*                                                                         
007520     perform  AN405-RESET-ONE-WP  thru  AN405-Exit                        
007530              varying  AN-Wp-Ix  from  1  by  1                           
007540              until    AN-Wp-Ix  >  7.                                    
007550     perform  AN410-ACCUM-ONE-DAY-WP  thru  AN410-Exit                    
007560              varying  TR-Day-Ix  from  1  by  1                          
007570              until    TR-Day-Ix  >  TR-Day-Count.                        
007580     perform  AN420-FINISH-ONE-WP  thru  AN420-Exit                       
007590              varying  AN-Wp-Ix  from  1  by  1                           
007600              until    AN-Wp-Ix  >  7.                                    
007610*                                                                         
007620 AN400-Exit.                                                              
007630     exit.                                                                
007640*                                                                         
007650 AN405-RESET-ONE-WP.                                                      
007660     move     zero  to  AN-Wp-Sum    (AN-Wp-Ix).                          
007670     move     zero  to  AN-Wp-Sum-Sq (AN-Wp-Ix).                          
007680     move     zero  to  AN-Wp-Count  (AN-Wp-Ix).                          
007690     move     zero  to  AN-Wp-Mean   (AN-Wp-Ix).                          
007700     move     zero  to  AN-Wp-Min    (AN-Wp-Ix).                          
007710     move     zero  to  AN-Wp-Max    (AN-Wp-Ix).                          
007720*                                                                         
007730 AN405-Exit.                                                              
007740     exit.                                                                
007750*                                                                         
007760 AN410-ACCUM-ONE-DAY-WP.                                                  
007770*                                                                         
007780     if    AN-Day-Total (TR-Day-Ix)  >  zero                              
007790           set   AN-Wp-Ix  to  TR-Day-Weekday-No (TR-Day-Ix)              
007800           add   AN-Day-Total (TR-Day-Ix) to AN-Wp-Sum (AN-Wp-Ix)         
007810           compute  AN-Wp-Sum-Sq (AN-Wp-Ix)  =                            
007820                    AN-Wp-Sum-Sq (AN-Wp-Ix)  +                            
007830                    (AN-Day-Total (TR-Day-Ix) ** 2)                       
007840           if    AN-Wp-Count (AN-Wp-Ix)  =  zero                          
007850                 move  AN-Day-Total (TR-Day-Ix)                           
007860                       to  AN-Wp-Min (AN-Wp-Ix)                           
007870                 move  AN-Day-Total (TR-Day-Ix)                           
007880                       to  AN-Wp-Max (AN-Wp-Ix)                           
007890           else                                                           
007900             if  AN-Day-Total (TR-Day-Ix) < AN-Wp-Min (AN-Wp-Ix)          
007910                   move  AN-Day-Total (TR-Day-Ix)                         
007920                         to  AN-Wp-Min (AN-Wp-Ix)                         
007930             end-if                                                       
007940             if  AN-Day-Total (TR-Day-Ix) > AN-Wp-Max (AN-Wp-Ix)          
007950                   move  AN-Day-Total (TR-Day-Ix)                         
007960                         to  AN-Wp-Max (AN-Wp-Ix)                         
007970             end-if                                                       
007980           end-if                                                         
007990           add   1  to  AN-Wp-Count (AN-Wp-Ix)                            
008000     end-if.                                                              
008010*                                                                         
008020 AN410-Exit.                                                              
008030     exit.                                                                
008040*                                                                         
008050 AN420-FINISH-ONE-WP.                                                     
008060     if    AN-Wp-Count (AN-Wp-Ix)  >  zero                                
008070           compute  AN-Wp-Mean (AN-Wp-Ix)  rounded  =                     
008080               AN-Wp-Sum (AN-Wp-Ix) / AN-Wp-Count (AN-Wp-Ix)              
008090     end-if.                                                              
008100*                                                                         
008110 AN420-Exit.                                                              
008120     exit.                                                                
008130*                                                                         
008140 AN500-PRINT-REPORT.                                                      
008150*                                                                         
008160     perform  AN505-FILL-SUMMARY  thru  AN505-Exit.                       
008170     open     output  TR-Analysis-Report.                                 
008180     if       TR-Report-Status  not =  "00"                               
008190              display  "AN500 ANALYSIS REPORT OPEN ERROR "                
008200                        TR-Report-Status                                  
008210              go to  AN500-Exit                                           
008220     end-if.                                                              
008230     initiate AN-Analysis-Report.                                         
008240     set      AN-Wp-Ix  to  1.                                            
008250     perform  AN510-PRINT-ONE-WP  thru  AN510-Exit                        
008260              varying  AN-Wp-Ix  from  1  by  1                           
008270              until    AN-Wp-Ix  >  7.                                    
008280     perform  AN520-PRINT-ANOMALIES     thru  AN520-Exit.                 
008290     perform  AN530-PRINT-INCOHERENCES  thru  AN530-Exit.                 
008300     perform  AN540-PRINT-GAPS          thru  AN540-Exit.                 
008310     compute  AN-Report-Total  =  AN-Anomaly-Count                        
008320              + AN-Incoherence-Count + AN-Gap-Count.                      
008330     terminate  AN-Analysis-Report.                                       
008340     close    TR-Analysis-Report.                                         
008350*                                                                         
008360 AN500-Exit.                                                              
008370     exit.                                                                
008380*                                                                         
008390 AN505-FILL-SUMMARY.                                                      
008400*                                                                         
008410     move     PRM-FROM  to  AS-FROM.                                      
008420     move     PRM-TO    to  AS-TO.                                        
008430     move     TR-Day-Count     to  AS-NB-DAYS.                            
008440     move     AN-Active-Days   to  AS-ACTIVE-DAYS.                        
008450     move     AN-Empty-Days    to  AS-EMPTY-DAYS.                         
008460     move     AN-Mean-Hours    to  AS-AVG-HOURS.                          
008470     move     AN-Stddev        to  AS-STDDEV.                             
008480     move     AN-Sum-Hours     to  AS-TOTAL-HOURS.                        
008490     move     AN-Anomaly-Count to  AS-NB-ANOMALIES.                       
008500*                                                                         
008510 AN505-Exit.                                                              
008520     exit.                                                                
008530*                                                                         
008540 AN510-PRINT-ONE-WP.                                                      
008550     generate  AN-Weekly-Line.                                            
008560*                                                                         
008570 AN510-Exit.                                                              
008580     exit.                                                                
008590*                                                                         
008600 AN520-PRINT-ANOMALIES.                                                   
008610     if       AN-Anomaly-Count  >  zero                                   
008620              generate  AN-Anomaly-Heading                                
008630              perform  AN525-PRINT-ONE-ANOMALY  thru  AN525-Exit          
008640                       varying  AN-Ano-Ix  from  1  by  1                 
008650                       until    AN-Ano-Ix  >  AN-Anomaly-Count            
008660     end-if.                                                              
008670*                                                                         
008680 AN520-Exit.                                                              
008690     exit.                                                                
008700*                                                                         
008710 AN525-PRINT-ONE-ANOMALY.                                                 
008720     generate  AN-Anomaly-Line.                                           
008730*                                                                         
008740 AN525-Exit.                                                              
008750     exit.                                                                
008760*                                                                         
008770 AN530-PRINT-INCOHERENCES.                                                
008780     if       AN-Incoherence-Count  >  zero                               
008790              generate  AN-Incoherence-Heading                            
008800              perform  AN535-PRINT-ONE-INCOH  thru  AN535-Exit            
008810                       varying  AN-Inc-Ix  from  1  by  1                 
008820                       until    AN-Inc-Ix  >  AN-Incoherence-Count        
008830     end-if.                                                              
008840*                                                                         
008850 AN530-Exit.                                                              
008860     exit.                                                                
008870*                                                                         
008880 AN535-PRINT-ONE-INCOH.                                                   
008890     generate  AN-Incoherence-Line.                                       
008900*                                                                         
008910 AN535-Exit.                                                              
008920     exit.                                                                
008930*                                                                         
008940 AN540-PRINT-GAPS.                                                        
008950     if       AN-Gap-Count  >  zero                                       
008960              generate  AN-Gap-Heading                                    
008970              perform  AN545-PRINT-ONE-GAP  thru  AN545-Exit              
008980                       varying  AN-Gap-Ix  from  1  by  1                 
008990                       until    AN-Gap-Ix  >  AN-Gap-Count                
009000     end-if.                                                              
009010*                                                                         
009020 AN540-Exit.                                                              
009030     exit.                                                                
009040*                                                                         
009050 AN545-PRINT-ONE-GAP.                                                     
009060     generate  AN-Gap-Line.                                               
009070*                                                                         
009080 AN545-Exit.                                                              
009090     exit.                                                                
009100*                                                                         
009110     copy  "trdatutl.cpy".                                                
009120     copy  "trtxtutl.cpy".                                                
009130     copy  "trdaybld.cpy".                                                
009140*                                                                         
