000100************************************************                          
000110*                                              *                          
000120*   D A Y   T A B L E   W O R K I N G         *                           
000130*      Shared by tr010, tr020 & tr030         *                           
000140*                                              *                          
000150************************************************                          
000160*  Built once by trdaybld.cpy's TR100-BUILD-DAY-TABLE, walked             
000170*  by tr010, tr020 & tr030's own write-paragraphs in date                 
000180*  order.  Dates                                                          
000190*  are stored CCYYMMDD COMP, not DISPLAY+REDEFINES like the               
000200*  scratch work in wstrdwrk.cob - this table is a "stored"                
000210*  structure for the run, not a conversion workpad.                       
000220*                                                                         
000230*  OCCURS 370 - a year of days plus slack, same spirit as the             
000240*  old shop's fixed, slightly-padded tables (Coh-Date occurs              
000250*  12, PY-LWT-Agency occurs 5).  TR-Day-Entry occurs 60 per               
000260*  day - generous for a day's worth of logged events.                     
000270*                                                                         
000280* 11/01/26 vbc - Created.                                                 
000290* 04/02/26 vbc - TR-Day-Type 88-levels added, was testing the             
000300*                literal text all over trdaybld.cpy - Dft.                
000310*                                                                         
000320*  Holiday table, loaded whole by TR110-READ-HOLIDAYS before the          
000330*  day table itself is classified - occurs 100, generous for a            
000340*  calendar year's worth of public holidays.                              
000350*                                                                         
000360 01  TR-Holiday-Count          pic 9(3)   comp.                           
000370 01  TR-Holiday-Table.                                                    
000380     03  TR-Holiday-Slot  occurs 1 to 100 times                           
000390                           depending on TR-Holiday-Count                  
000400                           indexed by TR-Hol-Ix.                          
000410         05  TR-Hol-CCYYMMDD        pic 9(8)  comp.                       
000420*                                                                         
000430 01  TR-Day-Count              pic 9(4)   comp.                           
000440 01  TR-Day-Table.                                                        
000450     03  TR-Day-Slot  occurs 1 to 370 times                               
000460                       depending on TR-Day-Count                          
000470                       indexed by TR-Day-Ix.                              
000480         05  TR-Day-CCYYMMDD        pic 9(8)  comp.                       
000490         05  TR-Day-Type            pic x(08).                            
000500             88  TR-Day-Is-Weekend         value "WEEKEND ".              
000510             88  TR-Day-Is-Holiday         value "HOLIDAY ".              
000520             88  TR-Day-Is-Workday         value "WORKDAY ".              
000530         05  TR-Day-Weekday-No      pic 9     comp.                       
000540         05  TR-Day-Entry-Count     pic 9(2)  comp.                       
000550         05  TR-Day-Entry  occurs 60 times                                
000560                           indexed by TR-Ent-Ix.                          
000570             07  TR-Ent-Prefix      pic x(12).                            
000580             07  TR-Ent-Note        pic x(90).                            
000590         05  filler                 pic x(04).                            
000600*                                                                         
000610*  File status & EOF switches for the three files TR100 pulls             
000620*  together - one set per caller, since the FD/SELECT pairs               
000630*  live in the calling program, not here.                                 
000640*                                                                         
000650 01  TR-Day-Build-Flags.                                                  
000660     03  TR-Param-Status            pic xx.                               
000670     03  TR-Holiday-Status          pic xx.                               
000680     03  TR-Event-Status            pic xx.                               
000690     03  WS-Holiday-EOF-Sw          pic x      value "N".                 
000700         88  WS-Holiday-EOF                value "Y".                     
000710     03  WS-Event-EOF-Sw            pic x      value "N".                 
000720         88  WS-Event-EOF                  value "Y".                     
000730     03  filler                     pic x(04).                            
000740*                                                                         
