000100*****************************************************************         
000110*                                                               *         
000120*           D A I L Y   I M P U T A T I O N   E X T R A C T    *          
000130*                                                               *         
000140*****************************************************************         
000150* Builds the calendar day table from the holiday & event files            
000160* and writes one IMPUTATION-ROW per day of the run range - the            
000170* day's billing time, client, location and task notes.                    
000180*                                                                         
000190 identification           division.                                       
000200*=================================                                        
000210*                                                                         
000220 program-id.              TR010.                                          
000230 author.                  V B Coen.                                       
000240 installation.            Applewood Computers - Time & Activity.          
000250 date-written.            15/03/1989.                                     
000260 date-compiled.                                                           
000270 security.                Applewood Computers - internal use only.        
000280*                                                                         
000290*    Files used -                                                         
000300*        TR-PARAMETER-FILE     Run range & client filter, 1 rec.          
000310*        TR-HOLIDAY-FILE        Public holiday calendar.                  
000320*        TR-EVENT-FILE           Logged activity, unsorted.               
000330*        TR-IMPUTATION-FILE      Output, 1 row per calendar day.          
000340*                                                                         
000350*    Version.              See Prog-Name In Ws.                           
000360*    Called modules - none.                                               
000370*                                                                         
000380* Changes -                                                               
000390* 15/03/1989 vbc - 1.0.00 Created - daily imputation extract for          
000400*                  the Time & Activity system, replacing the old          
000410*                  punched job-card timesheets - Req TA-014.              
000420* 02/07/1990 vbc - 1.0.01 Added holiday file lookup, was relying          
000430*                  on a hard-coded bank holiday table - TA-031.           
000440* 19/11/1991 rjw - 1.0.02 Client filter added to the parameter            
000450*                  record for the Pasqal-only run - Req TA-058.           
000460* 08/04/1993 rjw - 1.0.03 EV-NOTE widened 60 to 80 bytes - was            
000470*                  truncating on the night shift reports - Dft.           
000480* 21/09/1994 mlg - 1.0.04 CI/DevOps bracket prefix added to notes,        
000490*                  Ops wanted the source project visible - TA-077.        
000500* 14/12/1998 mlg - 1.9.00 Year 2000 - CCYY expanded throughout,           
000510*                  two digit years in the holiday file were about         
000520*                  to wrap - Req Y2K-009.                                 
000530* 03/02/1999 mlg - 1.9.01 Y2K - confirmed century rollover across         
000540*                  the day table build, no further change needed.         
000550* 11/01/2026 vbc - 2.0.00 Rebuilt onto the day-table/event-filing         
000560*                  approach shared with the new SM & AN family of         
000570*                  programs - Req TA-210.                                 
000580* 04/02/2026 vbc - 2.0.01 Weekend now takes precedence over               
000590*                  holiday when a date is both - Req TA-214.      TA214   
000600* 25/02/2026 vbc - 2.0.02 Multi-line CI/DevOps notes now carry            
000610*                  their continuation lines into IMP-TASKS, was   TA221   
000620*                  only taking the first line - Dft.              TA221   
000630*                                                                         
000640 environment              division.                                       
000650*=================================                                        
000660*                                                                         
000670 configuration            section.                                        
000680 special-names.                                                           
000690     upsi-0  is  TR010-Debug-Sw.                                          
000700*                                                                         
000710 input-output             section.                                        
000720 file-control.                                                            
000730     select   TR-PARAMETER-FILE   assign  to  "PARAMFL"                   
000740              organization  line sequential                               
000750              file status  is  TR-Param-Status.                           
000760     select   TR-HOLIDAY-FILE     assign  to  "HOLIDFL"                   
000770              organization  line sequential                               
000780              file status  is  TR-Holiday-Status.                         
000790     select   TR-EVENT-FILE       assign  to  "EVENTFL"                   
000800              organization  line sequential                               
000810              file status  is  TR-Event-Status.                           
000820     select   TR-IMPUTATION-FILE  assign  to  "IMPUTFL"                   
000830              organization  line sequential                               
000840              file status  is  TR-Imput-Status.                           
000850*                                                                         
000860 data                     division.                                       
000870*=================================                                        
000880 file                     section.                                        
000890*                                                                         
000900 fd  TR-PARAMETER-FILE.                                                   
000910     copy  "wstrprm.cob".                                                 
000920*                                                                         
000930 fd  TR-HOLIDAY-FILE.                                                     
000940     copy  "wstrhol.cob".                                                 
000950*                                                                         
000960 fd  TR-EVENT-FILE.                                                       
000970     copy  "wstrevt.cob".                                                 
000980*                                                                         
000990 fd  TR-IMPUTATION-FILE.                                                  
001000     copy  "wstrimp.cob".                                                 
001010*                                                                         
001020 working-storage          section.                                        
001030*                                                                         
001040 77  Prog-Name                pic x(14) value "TR010 (2.0.02)".           
001050*                                                                         
001060     copy  "wstrdwrk.cob".                                                
001070     copy  "trdaytbl.cob".                                                
001080     copy  "wstrtxt.cob".                                                 
001090*                                                                         
001100*  TR010's own file-status holder - the three input files' own            
001110*  status fields travel in trdaytbl.cob's TR-Day-Build-Flags.             
001120*                                                                         
001130 01  TR010-File-Status.                                                   
001140     03  TR-Imput-Status           pic xx.                                
001150     03  filler                    pic x(06).                             
001160*                                                                         
001170*  Notes-list assembly work for TR210/TR211/TR212/TR213 below -           
001180*  one day's worth at a time.                                             
001190*                                                                         
001200 01  TR010-Notes-Work.                                                    
001210     03  WS-Notes-Block            pic x(400).                            
001220     03  WS-Notes-Ptr              pic 9(3)   comp.                       
001230     03  WS-Entries-In-List        pic 9(2)   comp.                       
001240     03  WS-Weekend-Holiday-Sw     pic x      value "N".                  
001250         88  WS-Is-Weekend-Holiday       value "Y".                       
001260     03  WS-Special-Word           pic x(07).                             
001270     03  WS-Any-Off-Sw             pic x      value "N".                  
001280         88  WS-Has-Off-Note             value "Y".                       
001290     03  WS-Note-Prefix            pic x(12).                             
001300     03  WS-Note-Full              pic x(90).                             
001310     03  WS-First-Line             pic x(90).                             
001320     03  WS-Note-Ptr               pic 9(3)   comp.                       
001330     03  WS-One-Note               pic x(104).                            
001340     03  WS-One-Note-Ptr           pic 9(3)   comp.                       
001350     03  filler                    pic x(04).                             
001360*                                                                         
001370 procedure                division.                                       
001380*=================================                                        
001390*                                                                         
001400 TR000-MAIN.                                                              
001410*                                                                         
001420     display  Prog-Name  " Starting".                                     
001430     perform  TR100-BUILD-DAY-TABLE  thru  TR100-Exit.                    
001440     perform  TR200-WRITE-IMPUTATION  thru  TR200-Exit.                   
001450     goback.                                                              
001460*                                                                         
001470 TR000-Exit.                                                              
001480     exit.                                                                
001490*                                                                         
001500 TR200-WRITE-IMPUTATION.                                                  
001510*                                                                         
001520     open     output  TR-Imputation-File.                                 
001530     if       TR-Imput-Status  not =  "00"                                
001540              display  "TR200 IMPUTATION FILE OPEN ERROR "                
001550                        TR-Imput-Status                                   
001560              go to  TR200-Exit                                           
001570     end-if.                                                              
001580     set      TR-Day-Ix  to  1.                                           
001590     perform  TR201-WRITE-ONE-DAY  thru  TR201-Exit                       
001600              varying  TR-Day-Ix  from  1  by  1                          
001610              until    TR-Day-Ix  >  TR-Day-Count.                        
001620     close    TR-Imputation-File.                                         
001630*                                                                         
001640 TR200-Exit.                                                              
001650     exit.                                                                
001660*                                                                         
001670 TR201-WRITE-ONE-DAY.                                                     
001680*                                                                         
001690     perform  TR210-BUILD-NOTES  thru  TR210-Exit.                        
001700     perform  TR220-DERIVE-DAY   thru  TR220-Exit.                        
001710     move     TR-Day-CCYYMMDD (TR-Day-Ix)  to  WS-Ccyymmdd.               
001720     perform  TR330-FORMAT-DMY.                                           
001730     move     WS-Dmy-Text  to  IMP-DATE.                                  
001740     write    TR-IMPUTATION-ROW.                                          
001750*                                                                         
001760 TR201-Exit.                                                              
001770     exit.                                                                
001780*                                                                         
001790 TR210-BUILD-NOTES.                                                       
001800*                                                                         
001810*    Builds the "assembled notes list" - the weekend/holiday              
001820*    pseudo-entry (filed by TR123 in trdaybld.cpy) short                  
001830*    circuits the whole list before any real note is added.               
001840*                                                                         
001850     move     spaces  to  WS-Notes-Block.                                 
001860     move     1        to  WS-Notes-Ptr.                                  
001870     move     zero     to  WS-Entries-In-List.                            
001880     move     "N"      to  WS-Weekend-Holiday-Sw.                         
001890     move     "N"      to  WS-Any-Off-Sw.                                 
001900     move     spaces   to  WS-Special-Word.                               
001910     set      TR-Ent-Ix  to  1.                                           
001920     perform  TR211-ADD-ONE-NOTE  thru  TR211-Exit                        
001930              varying  TR-Ent-Ix  from  1  by  1                          
001940              until    TR-Ent-Ix  >                                       
001950                       TR-Day-Entry-Count (TR-Day-Ix)                     
001960                 or    WS-Is-Weekend-Holiday.                             
001970     if       WS-Is-Weekend-Holiday                                       
001980              move  WS-Special-Word  to  IMP-TASKS                        
001990     else                                                                 
002000              move  WS-Notes-Block   to  IMP-TASKS                        
002010     end-if.                                                              
002020*                                                                         
002030 TR210-Exit.                                                              
002040     exit.                                                                
002050*                                                                         
002060 TR211-ADD-ONE-NOTE.                                                      
002070*                                                                         
002080     move     TR-Ent-Note (TR-Day-Ix, TR-Ent-Ix)                          
002090              to  WS-Trim-Source.                                         
002100     perform  TR400-TRIM-TEXT.                                            
002110     if       (WS-Trim-Len  =  7                                          
002120               and  WS-Trim-Source (1:7)  =  "WEEKEND")                   
002130        or     (WS-Trim-Len  =  7                                         
002140               and  WS-Trim-Source (1:7)  =  "HOLIDAY")                   
002150              move  WS-Trim-Source (1:7)  to  WS-Special-Word             
002160              move  "Y"  to  WS-Weekend-Holiday-Sw                        
002170              go to  TR211-Exit                                           
002180     end-if.                                                              
002190     add      1  to  WS-Entries-In-List.                                  
002200     perform  TR410-TEST-OFF.                                             
002210     if       WS-Is-Off                                                   
002220              move  "Y"  to  WS-Any-Off-Sw                                
002230     end-if.                                                              
002240     perform  TR212-APPEND-NOTE.                                          
002250*                                                                         
002260 TR211-Exit.                                                              
002270     exit.                                                                
002280*                                                                         
002290 TR212-APPEND-NOTE.                                                       
002300*                                                                         
002310*    Builds WS-One-Note - prefix + first line of the note when            
002320*    the prefix is non-blank, the rest of the note following              
002330*    its embedded "\n" break (if any) carried on unchanged.               
002340*                                                                         
002350     move     TR-Ent-Prefix (TR-Day-Ix, TR-Ent-Ix)                        
002360              to  WS-Note-Prefix.                                         
002370     move     TR-Ent-Note   (TR-Day-Ix, TR-Ent-Ix)                        
002380              to  WS-Note-Full.                                           
002390     if       WS-Note-Prefix  =  spaces                                   
002400              move  WS-Note-Full  to  WS-One-Note                         
002410     else                                                                 
002420              move  1  to  WS-Note-Ptr                                    
002430              unstring  WS-Note-Full  delimited by  "\n"                  
002440                        into  WS-First-Line                               
002450                        with pointer  WS-Note-Ptr                         
002460              end-unstring                                                
002470              move     1  to  WS-One-Note-Ptr                             
002480              move     spaces  to  WS-One-Note                            
002490              string   WS-Note-Prefix  delimited by  space                
002500                       " "              delimited by  size                
002510                       WS-First-Line    delimited by  space               
002520                       into  WS-One-Note                                  
002530                       with pointer  WS-One-Note-Ptr                      
002540              end-string                                                  
002550              if       WS-Note-Ptr  <=  90                                
002560                       string  "\n"  delimited by  size                   
002570                               WS-Note-Full (WS-Note-Ptr:)                
002580                                     delimited by  size                   
002590                               into  WS-One-Note                          
002600                               with pointer  WS-One-Note-Ptr              
002610                       end-string                                         
002620              end-if                                                      
002630     end-if.                                                              
002640     perform  TR213-MERGE-NOTE.                                           
002650*                                                                         
002660 TR212-Exit.                                                              
002670     exit.                                                                
002680*                                                                         
002690 TR213-MERGE-NOTE.                                                        
002700*                                                                         
002710*    Appends WS-One-Note, trimmed, to WS-Notes-Block, with a              
002720*    blank-line separator ahead of it when it is not the list's           
002730*    first entry.                                                         
002740*                                                                         
002750     move     WS-One-Note  to  WS-Trim-Source.                            
002760     perform  TR400-TRIM-TEXT.                                            
002770     if       WS-Entries-In-List  >  1                                    
002780              string  "\n\n"  delimited by  size                          
002790                      into  WS-Notes-Block                                
002800                      with pointer  WS-Notes-Ptr                          
002810              end-string                                                  
002820     end-if.                                                              
002830     if       WS-Trim-Len  >  zero                                        
002840              string  WS-Trim-Source (1:WS-Trim-Len)                      
002850                      delimited by  size                                  
002860                      into  WS-Notes-Block                                
002870                      with pointer  WS-Notes-Ptr                          
002880              end-string                                                  
002890     end-if.                                                              
002900*                                                                         
002910 TR213-Exit.                                                              
002920     exit.                                                                
002930*                                                                         
002940 TR220-DERIVE-DAY.                                                        
002950*                                                                         
002960*    Derives the printed row fields from the notes list built             
002970*    above - weekend/holiday, single note, or several notes.              
002980*                                                                         
002990     evaluate  true                                                       
003000         when   WS-Is-Weekend-Holiday                                     
003010                move  "0"   to  IMP-TIME                                  
003020                move  spaces  to  IMP-CLIENT                              
003030                move  spaces  to  IMP-LOCATION                            
003040         when   WS-Entries-In-List  =  zero                               
003050                move  "0"   to  IMP-TIME                                  
003060                move  spaces  to  IMP-CLIENT                              
003070                move  spaces  to  IMP-LOCATION                            
003080         when   WS-Entries-In-List  =  1                                  
003090                and  WS-Has-Off-Note                                      
003100                move  "0"   to  IMP-TIME                                  
003110                move  spaces  to  IMP-CLIENT                              
003120                move  spaces  to  IMP-LOCATION                            
003130         when   WS-Has-Off-Note                                           
003140                move  "0.5"  to  IMP-TIME                                 
003150                move  "Pasqal"  to  IMP-CLIENT                            
003160                move  "Remote"  to  IMP-LOCATION                          
003170         when   other                                                     
003180                move  "1"   to  IMP-TIME                                  
003190                move  "Pasqal"  to  IMP-CLIENT                            
003200                move  "Remote"  to  IMP-LOCATION                          
003210     end-evaluate.                                                        
003220*                                                                         
003230 TR220-Exit.                                                              
003240     exit.                                                                
003250*                                                                         
003260     copy  "trdatutl.cpy".                                                
003270     copy  "trtxtutl.cpy".                                                
003280     copy  "trdaybld.cpy".                                                
003290*                                                                         
