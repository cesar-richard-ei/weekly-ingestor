000100************************************************                          
000110*                                              *                          
000120*   P A R A M E T E R   R E C O R D           *                           
000130*      Run-control card, one record per run   *                           
000140*                                              *                          
000150************************************************                          
000160*  File TR-PARAMETER-FILE, line sequential, 40 bytes of data              
000170*  padded to 42 by filler.  Single record - read once at the              
000180*  top of TR100-BUILD-DAY-TABLE and held for the whole run.               
000190*                                                                         
000200* 11/01/26 vbc - Created.                                                 
000210* 04/02/26 vbc - PRM-Client-Filter blank-test moved out to                
000220*                TR130-READ-EVENTS's own 88-level - Dft.                  
000230*                                                                         
000240 01  TR-PARAMETER-RECORD.                                                 
000250     03  PRM-FROM                  pic x(10).                             
000260     03  PRM-From-Grp redefines PRM-FROM.                                 
000270         05  PRM-From-CCYY          pic 9(4).                             
000280         05  filler                 pic x.                                
000290         05  PRM-From-MM             pic 99.                              
000300         05  filler                 pic x.                                
000310         05  PRM-From-DD             pic 99.                              
000320     03  PRM-TO                    pic x(10).                             
000330     03  PRM-To-Grp redefines PRM-TO.                                     
000340         05  PRM-To-CCYY            pic 9(4).                             
000350         05  filler                 pic x.                                
000360         05  PRM-To-MM               pic 99.                              
000370         05  filler                 pic x.                                
000380         05  PRM-To-DD               pic 99.                              
000390     03  PRM-CLIENT-FILTER          pic x(20).                            
000400         88  PRM-No-Client-Filter          value spaces.                  
000410     03  filler                    pic x(02).                             
000420*                                                                         
