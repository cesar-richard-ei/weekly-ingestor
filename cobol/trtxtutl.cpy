000100*  Text-trim procedure text - copied into PROCEDURE DIVISION.             
000110*  Needs wstrtxt.cob already copied into W/S.                             
000120*                                                                         
000130* 25/02/26 vbc - Created.                                                 
000140*                                                                         
000150 TR400-TRIM-TEXT.                                                         
000160*                                                                         
000170*    Sets WS-Trim-Len to the length of WS-Trim-Source with                
000180*    trailing spaces removed - zero if all spaces.                        
000190*                                                                         
000200     move     length of WS-Trim-Source  to  WS-Trim-Len.                  
000210     perform  TR401-SHRINK-TRIM                                           
000220              until  WS-Trim-Len  =  zero                                 
000230                 or  WS-Trim-Source (WS-Trim-Len:1)  not =  space.        
000240*                                                                         
000250 TR400-Exit.                                                              
000260     exit.                                                                
000270*                                                                         
000280 TR401-SHRINK-TRIM.                                                       
000290     subtract  1  from  WS-Trim-Len.                                      
000300*                                                                         
000310 TR401-Exit.                                                              
000320     exit.                                                                
000330*                                                                         
000340 TR410-TEST-OFF.                                                          
000350*                                                                         
000360*    WS-Trim-Source must be loaded by the caller first.  Sets             
000370*    WS-Off-Sw "Y" iff the trimmed text is exactly OFF.                   
000380*                                                                         
000390     perform  TR400-TRIM-TEXT.                                            
000400     move     "N"  to  WS-Off-Sw.                                         
000410     if       WS-Trim-Len  =  3                                           
000420              and  WS-Trim-Source (1:3)  =  "OFF"                         
000430              move  "Y"  to  WS-Off-Sw                                    
000440     end-if.                                                              
000450*                                                                         
000460 TR410-Exit.                                                              
000470     exit.                                                                
000480*                                                                         
