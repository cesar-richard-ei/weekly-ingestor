000100************************************************                          
000110*                                              *                          
000120*   T E X T   T R I M   W O R K I N G         *                           
000130*      Shared by tr010, tr020, tr030 & tr040  *                           
000140*                                              *                          
000150************************************************                          
000160*  Caller loads WS-Trim-Source then performs TR400 or TR410               
000170*  from trtxtutl.cpy.  No intrinsic FUNCTIONs in this shop's              
000180*  shift, so trailing-space trim is done the hard way, one                
000190*  character at a time.                                                   
000200*                                                                         
000210* 25/02/26 vbc - Created.                                                 
000220* 09/08/26 vbc - WS-Trim-Source widened 90 to 104, to match               
000230*                WS-One-Note - was truncating the tail of a               
000240*                long prefixed note before IMP-TASKS - TA-233.            
000250*                                                                         
000260 01  WS-Trim-Source             pic x(104).                               
000270 01  WS-Trim-Len                pic 9(3)  comp.                           
000280 01  WS-Off-Sw                  pic x     value "N".                      
000290     88  WS-Is-Off                   value "Y".                           
000300*                                                                         
