000100************************************************                          
000110*                                              *                          
000120*   I M P U T A T I O N   R O W               *                           
000130*      One line per calendar day, tr010 & tr040 *                         
000140*                                              *                          
000150************************************************                          
000160*  File TR-IMPUTATION-FILE, line sequential, 444 bytes of                 
000170*  data padded to 446 by filler.  Columnar output - no                    
000180*  control breaks, no totals, straight WRITE per day.                     
000190*                                                                         
000200* 11/01/26 vbc - Created.                                                 
000210* 19/02/26 vbc - IMP-TASKS widened note - confirmed 400 is                
000220*                the required width, left as-is - Dft.                    
000230*                                                                         
000240 01  TR-IMPUTATION-ROW.                                                   
000250     03  IMP-DATE                  pic x(10).                             
000260     03  IMP-TIME                  pic x(04).                             
000270     03  IMP-CLIENT                pic x(20).                             
000280     03  IMP-LOCATION               pic x(10).                            
000290     03  IMP-TASKS                 pic x(400).                            
000300     03  filler                    pic x(02).                             
000310*                                                                         
