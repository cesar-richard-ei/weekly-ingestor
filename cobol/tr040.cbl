000100*****************************************************************         
000110*                                                               *         
000120*         L E G A C Y   S P R E A D S H E E T   L O A D        *          
000130*                                                               *         
000140*****************************************************************         
000150* Reads the exported legacy spreadsheet rows (client/project/             
000160* date/tags/note, date DD/MM/CCYY), regroups them by date,                
000170* fills the gaps in the observed date range with empty days,              
000180* then writes the same 5-column IMPUTATION-FILE rows as TR010 -           
000190* no weekend/holiday file on this feed, no day classification,            
000200* TR010's WEEKEND/HOLIDAY branch never fires here.                        
000210*                                                                         
000220 identification           division.                                       
000230*=================================                                        
000240*                                                                         
000250 program-id.              TR040.                                          
000260 author.                  V B Coen.                                       
000270 installation.            Applewood Computers - Time & Activity.          
000280 date-written.            14/05/1991.                                     
000290 date-compiled.                                                           
000300 security.                Applewood Computers - internal use only.        
000310*                                                                         
000320*    Files used -                                                         
000330*        TR-LEGACY-FILE          Exported spreadsheet rows.               
000340*        TR-IMPUTATION-FILE      Output, 1 row per calendar day.          
000350*                                                                         
000360*    Version.              See Prog-Name In Ws.                           
000370*    Called modules - none.                                               
000380*                                                                         
000390* Changes -                                                               
000400* 14/05/1991 vbc - 1.0.00 Created - one-off loader for the old            
000410*                  pre-Time&Activity spreadsheet ledger, so the           
000420*                  backlog of paper timesheets already keyed in           
000430*                  the office spreadsheet loads into the same             
000440*                  IMPUTATION-FILE shape as TR010 - Req TA-048.           
000450* 22/11/1992 rjw - 1.0.01 CI/DevOps bracket prefix brought into           
000460*                  line with TR010's own rule - Dft.                      
000470* 08/04/1993 rjw - 1.0.02 Gap-fill added for missing dates in             
000480*                  the middle of a spreadsheet export - Req               
000490*                  TA-063.                                                
000500* 14/12/1998 mlg - 1.9.00 Year 2000 - legacy date column CCYY             
000510*                  expanded throughout, was two digit - Req               
000520*                  Y2K-009.                                               
000530* 11/01/2026 vbc - 2.0.00 Rebuilt onto the shared date-arithmetic         
000540*                  copybook used by TR010/TR020/TR030 - TA-210.           
000550*                                                                         
000560 environment              division.                                       
000570*=================================                                        
000580*                                                                         
000590 configuration            section.                                        
000600 special-names.                                                           
000610     upsi-0  is  TR040-Debug-Sw.                                          
000620*                                                                         
000630 input-output             section.                                        
000640 file-control.                                                            
000650     select   TR-LEGACY-FILE      assign  to  "LEGACYFL"                  
000660              organization  line sequential                               
000670              file status  is  TR-Legacy-Status.                          
000680     select   TR-IMPUTATION-FILE  assign  to  "IMPUTFL"                   
000690              organization  line sequential                               
000700              file status  is  TR-Imput-Status.                           
000710*                                                                         
000720 data                     division.                                       
000730*=================================                                        
000740 file                     section.                                        
000750*                                                                         
000760 fd  TR-LEGACY-FILE.                                                      
000770     copy  "wstrleg.cob".                                                 
000780*                                                                         
000790 fd  TR-IMPUTATION-FILE.                                                  
000800     copy  "wstrimp.cob".                                                 
000810*                                                                         
000820 working-storage          section.                                        
000830*                                                                         
000840 77  Prog-Name                pic x(14) value "TR040 (2.0.00)".           
000850*                                                                         
000860     copy  "wstrdwrk.cob".                                                
000870     copy  "wstrlgw.cob".                                                 
000880     copy  "wstrtxt.cob".                                                 
000890*                                                                         
000900*  TR040's own file-status holder - TR-Legacy-Status travels              
000910*  in wstrlgw.cob's LG-Build-Flags above.                                 
000920*                                                                         
000930 01  TR040-File-Status.                                                   
000940     03  TR-Imput-Status           pic xx.                                
000950     03  filler                    pic x(06).                             
000960*                                                                         
000970*  Notes-list assembly work for LG210/LG211/LG212/LG213 below,            
000980*  same job TR010's TR210 family does off TR-Day-Table.                   
000990*                                                                         
001000 01  TR040-Notes-Work.                                                    
001010     03  WS-Notes-Block            pic x(400).                            
001020     03  WS-Notes-Ptr              pic 9(3)   comp.                       
001030     03  WS-Entries-In-List        pic 9(2)   comp.                       
001040     03  WS-Any-Off-Sw             pic x      value "N".                  
001050         88  WS-Has-Off-Note             value "Y".                       
001060     03  WS-Note-Prefix            pic x(12).                             
001070     03  WS-Note-Full              pic x(90).                             
001080     03  WS-First-Line             pic x(90).                             
001090     03  WS-Note-Ptr               pic 9(3)   comp.                       
001100     03  WS-One-Note               pic x(104).                            
001110     03  WS-One-Note-Ptr           pic 9(3)   comp.                       
001120     03  filler                    pic x(04).                             
001130*                                                                         
001140*  Raw-table find-or-create scratch for LG120, & the day-by-              
001150*  day walk scratch for LG140's expansion pass.                           
001160*                                                                         
001170 01  TR040-Build-Work.                                                    
001180     03  LG-Found-Sw               pic x      value "N".                  
001190         88  LG-Raw-Found                 value "Y".                      
001200     03  LG-Walk-Date              pic 9(8)   comp.                       
001210     03  filler                    pic x(04).                             
001220*                                                                         
001230 procedure                division.                                       
001240*=================================                                        
001250*                                                                         
001260 TR000-MAIN.                                                              
001270*                                                                         
001280     display  Prog-Name  " Starting".                                     
001290     perform  LG100-LOAD-LEGACY    thru  LG100-Exit.                      
001300     perform  LG140-EXPAND-GAPS    thru  LG140-Exit.                      
001310     perform  LG200-WRITE-IMPUTATION  thru  LG200-Exit.                   
001320     goback.                                                              
001330*                                                                         
001340 TR000-Exit.                                                              
001350     exit.                                                                
001360*                                                                         
001370 LG100-LOAD-LEGACY.                                                       
001380*                                                                         
001390     move     zero  to  LG-Raw-Count.                                     
001400     open     input  TR-Legacy-File.                                      
001410     if       TR-Legacy-Status  not =  "00"                               
001420              display  "LG100 LEGACY FILE OPEN ERROR "                    
001430                        TR-Legacy-Status                                  
001440              go to  LG100-Exit                                           
001450     end-if.                                                              
001460     move     "N"  to  WS-Legacy-EOF-Sw.                                  
001470     perform  LG110-READ-ONE-ROW  thru  LG110-Exit                        
001480              until  WS-Legacy-EOF.                                       
001490     close    TR-Legacy-File.                                             
001500*                                                                         
001510 LG100-Exit.                                                              
001520     exit.                                                                
001530*                                                                         
001540 LG110-READ-ONE-ROW.                                                      
001550*                                                                         
001560     read     TR-Legacy-File                                              
001570         at end                                                           
001580              move  "Y"  to  WS-Legacy-EOF-Sw                             
001590              go to  LG110-Exit                                           
001600     end-read.                                                            
001610     if       TR-Legacy-Status  not =  "00"                               
001620              move  "Y"  to  WS-Legacy-EOF-Sw                             
001630              go to  LG110-Exit                                           
001640     end-if.                                                              
001650     move     LEG-Date-CCYY  to  WS-Ccyymmdd-CCYY.                        
001660     move     LEG-Date-MM    to  WS-Ccyymmdd-MM.                          
001670     move     LEG-Date-DD    to  WS-Ccyymmdd-DD.                          
001680     perform  LG120-FIND-OR-ADD-RAW.                                      
001690     perform  LG130-FILE-RAW-ENTRY.                                       
001700*                                                                         
001710 LG110-Exit.                                                              
001720     exit.                                                                
001730*                                                                         
001740 LG120-FIND-OR-ADD-RAW.                                                   
001750*                                                                         
001760*    WS-Ccyymmdd loaded by the caller.  Leaves LG-Raw-Ix set              
001770*    to the row's slot, found or newly appended - no ordering             
001780*    kept here, LG140 below walks the calendar, not this table.           
001790*                                                                         
001800     move     "N"  to  LG-Found-Sw.                                       
001810     set      LG-Raw-Ix  to  1.                                           
001820     search   LG-Raw-Slot                                                 
001830              varying  LG-Raw-Ix                                          
001840              at end                                                      
001850                 add   1  to  LG-Raw-Count                                
001860                 set   LG-Raw-Ix  to  LG-Raw-Count                        
001870                 move  WS-Ccyymmdd                                        
001880                       to  LG-Raw-CCYYMMDD (LG-Raw-Ix)                    
001890                 move  zero                                               
001900                       to  LG-Raw-Entry-Count (LG-Raw-Ix)                 
001910              when     LG-Raw-CCYYMMDD (LG-Raw-Ix)  =                     
001920                       WS-Ccyymmdd                                        
001930                       move  "Y"  to  LG-Found-Sw                         
001940     end-search.                                                          
001950*                                                                         
001960 LG120-Exit.                                                              
001970     exit.                                                                
001980*                                                                         
001990 LG130-FILE-RAW-ENTRY.                                                    
002000*                                                                         
002010*    Appends the (prefix, note) pair to LG-Raw-Slot (LG-Raw-              
002020*    Ix), same bracket-prefix rule R1c as TR135 in trdaybld.              
002030*                                                                         
002040     if       LG-Raw-Entry-Count (LG-Raw-Ix)  >=  60                      
002050              go to  LG130-Exit                                           
002060     end-if.                                                              
002070     add      1  to  LG-Raw-Entry-Count (LG-Raw-Ix).                      
002080     set      LG-Raw-Ent-Ix  to  LG-Raw-Entry-Count (LG-Raw-Ix).          
002090     if    LEG-PROJECT  =  "CI"  or  LEG-PROJECT  =  "DevOps"             
002100           string  "["         delimited by size                          
002110                   LEG-PROJECT  delimited by space                        
002120                   "]"          delimited by size                         
002130                   into                                                   
002140                   LG-Raw-Prefix (LG-Raw-Ix, LG-Raw-Ent-Ix)               
002150     else                                                                 
002160           move  spaces                                                   
002170                 to  LG-Raw-Prefix (LG-Raw-Ix, LG-Raw-Ent-Ix)             
002180     end-if.                                                              
002190     move     LEG-NOTE                                                    
002200              to  LG-Raw-Note (LG-Raw-Ix, LG-Raw-Ent-Ix).                 
002210*                                                                         
002220 LG130-Exit.                                                              
002230     exit.                                                                
002240*                                                                         
002250 LG140-EXPAND-GAPS.                                                       
002260*                                                                         
002270*    Walks the calendar from the raw table's earliest to its              
002280*    latest date, copying a raw slot's entries across when the            
002290*    day is present, leaving an empty slot for a filled gap.              
002300*    This day table is the observed range out of the legacy               
002310*    rows, not a run-parameter range, so there is no WEEKEND/             
002320*    HOLIDAY file - a single day's worth of legacy rows is also           
002330*    plenty, TR-Day-Entry stands at occurs 60 for that reason.            
002340*                                                                         
002350     move     zero  to  LG-Day-Count.                                     
002360     if       LG-Raw-Count  =  zero                                       
002370              go to  LG140-Exit                                           
002380     end-if.                                                              
002390     perform  LG145-FIND-MIN-MAX  thru  LG145-Exit.                       
002400     move     LG-Min-Date  to  LG-Walk-Date.                              
002410     perform  LG150-EXPAND-ONE-DAY  thru  LG150-Exit                      
002420              until  LG-Walk-Date  >  LG-Max-Date.                        
002430*                                                                         
002440 LG140-Exit.                                                              
002450     exit.                                                                
002460*                                                                         
002470 LG145-FIND-MIN-MAX.                                                      
002480*                                                                         
002490     move     LG-Raw-CCYYMMDD (1)  to  LG-Min-Date.                       
002500     move     LG-Raw-CCYYMMDD (1)  to  LG-Max-Date.                       
002510     set      LG-Raw-Ix  to  1.                                           
002520     perform  LG146-TEST-ONE-RAW  thru  LG146-Exit                        
002530              varying  LG-Raw-Ix  from  1  by  1                          
002540              until    LG-Raw-Ix  >  LG-Raw-Count.                        
002550*                                                                         
002560 LG145-Exit.                                                              
002570     exit.                                                                
002580*                                                                         
002590 LG146-TEST-ONE-RAW.                                                      
002600     if       LG-Raw-CCYYMMDD (LG-Raw-Ix)  <  LG-Min-Date                 
002610              move  LG-Raw-CCYYMMDD (LG-Raw-Ix)  to  LG-Min-Date          
002620     end-if.                                                              
002630     if       LG-Raw-CCYYMMDD (LG-Raw-Ix)  >  LG-Max-Date                 
002640              move  LG-Raw-CCYYMMDD (LG-Raw-Ix)  to  LG-Max-Date          
002650     end-if.                                                              
002660*                                                                         
002670 LG146-Exit.                                                              
002680     exit.                                                                
002690*                                                                         
002700 LG150-EXPAND-ONE-DAY.                                                    
002710*                                                                         
002720     add      1  to  LG-Day-Count.                                        
002730     set      LG-Day-Ix  to  LG-Day-Count.                                
002740     move     LG-Walk-Date  to  LG-Day-CCYYMMDD (LG-Day-Ix).              
002750     move     zero  to  LG-Day-Entry-Count (LG-Day-Ix).                   
002760     move     "N"  to  LG-Found-Sw.                                       
002770     set      LG-Raw-Ix  to  1.                                           
002780     search   LG-Raw-Slot                                                 
002790              varying  LG-Raw-Ix                                          
002800              at end   next sentence                                      
002810              when     LG-Raw-CCYYMMDD (LG-Raw-Ix)  =                     
002820                       LG-Walk-Date                                       
002830                       move  "Y"  to  LG-Found-Sw                         
002840     end-search.                                                          
002850     if       LG-Raw-Found                                                
002860              perform  LG155-COPY-RAW-ENTRIES  thru  LG155-Exit           
002870                  varying  LG-Raw-Ent-Ix  from  1  by  1                  
002880                  until    LG-Raw-Ent-Ix  >                               
002890                           LG-Raw-Entry-Count (LG-Raw-Ix)                 
002900     end-if.                                                              
002910     move     LG-Walk-Date  to  WS-Ccyymmdd.                              
002920     perform  TR310-ADD-ONE-DAY.                                          
002930     move     WS-Ccyymmdd  to  LG-Walk-Date.                              
002940*                                                                         
002950 LG150-Exit.                                                              
002960     exit.                                                                
002970*                                                                         
002980 LG155-COPY-RAW-ENTRIES.                                                  
002990*                                                                         
003000     add      1  to  LG-Day-Entry-Count (LG-Day-Ix).                      
003010     set      LG-Ent-Ix  to  LG-Day-Entry-Count (LG-Day-Ix).              
003020     move     LG-Raw-Prefix (LG-Raw-Ix, LG-Raw-Ent-Ix)                    
003030              to  LG-Ent-Prefix (LG-Day-Ix, LG-Ent-Ix).                   
003040     move     LG-Raw-Note   (LG-Raw-Ix, LG-Raw-Ent-Ix)                    
003050              to  LG-Ent-Note   (LG-Day-Ix, LG-Ent-Ix).                   
003060*                                                                         
003070 LG155-Exit.                                                              
003080     exit.                                                                
003090*                                                                         
003100 LG200-WRITE-IMPUTATION.                                                  
003110*                                                                         
003120     open     output  TR-Imputation-File.                                 
003130     if       TR-Imput-Status  not =  "00"                                
003140              display  "LG200 IMPUTATION FILE OPEN ERROR "                
003150                        TR-Imput-Status                                   
003160              go to  LG200-Exit                                           
003170     end-if.                                                              
003180     set      LG-Day-Ix  to  1.                                           
003190     perform  LG201-WRITE-ONE-DAY  thru  LG201-Exit                       
003200              varying  LG-Day-Ix  from  1  by  1                          
003210              until    LG-Day-Ix  >  LG-Day-Count.                        
003220     close    TR-Imputation-File.                                         
003230*                                                                         
003240 LG200-Exit.                                                              
003250     exit.                                                                
003260*                                                                         
003270 LG201-WRITE-ONE-DAY.                                                     
003280*                                                                         
003290     perform  LG210-BUILD-NOTES  thru  LG210-Exit.                        
003300     perform  LG220-DERIVE-DAY   thru  LG220-Exit.                        
003310     move     LG-Day-CCYYMMDD (LG-Day-Ix)  to  WS-Ccyymmdd.               
003320     perform  TR330-FORMAT-DMY.                                           
003330     move     WS-Dmy-Text  to  IMP-DATE.                                  
003340     write    TR-IMPUTATION-ROW.                                          
003350*                                                                         
003360 LG201-Exit.                                                              
003370     exit.                                                                
003380*                                                                         
003390 LG210-BUILD-NOTES.                                                       
003400*                                                                         
003410*    Builds the assembled notes list - no weekend/holiday short           
003420*    circuit here, this report never files a pseudo-entry, only           
003430*    real legacy rows (or none at all for a filled gap day).              
003440*                                                                         
003450     move     spaces  to  WS-Notes-Block.                                 
003460     move     1        to  WS-Notes-Ptr.                                  
003470     move     zero     to  WS-Entries-In-List.                            
003480     move     "N"      to  WS-Any-Off-Sw.                                 
003490     set      LG-Ent-Ix  to  1.                                           
003500     perform  LG211-ADD-ONE-NOTE  thru  LG211-Exit                        
003510              varying  LG-Ent-Ix  from  1  by  1                          
003520              until    LG-Ent-Ix  >                                       
003530                       LG-Day-Entry-Count (LG-Day-Ix).                    
003540     move     WS-Notes-Block  to  IMP-TASKS.                              
003550*                                                                         
003560 LG210-Exit.                                                              
003570     exit.                                                                
003580*                                                                         
003590 LG211-ADD-ONE-NOTE.                                                      
003600*                                                                         
003610     add      1  to  WS-Entries-In-List.                                  
003620     move     LG-Ent-Note (LG-Day-Ix, LG-Ent-Ix)                          
003630              to  WS-Trim-Source.                                         
003640     perform  TR410-TEST-OFF.                                             
003650     if       WS-Is-Off                                                   
003660              move  "Y"  to  WS-Any-Off-Sw                                
003670     end-if.                                                              
003680     perform  LG212-APPEND-NOTE.                                          
003690*                                                                         
003700 LG211-Exit.                                                              
003710     exit.                                                                
003720*                                                                         
003730 LG212-APPEND-NOTE.                                                       
003740*                                                                         
003750*    Builds WS-One-Note - prefix + first line of the note when            
003760*    the prefix is non-blank, same rule as TR010's TR212.                 
003770*                                                                         
003780     move     LG-Ent-Prefix (LG-Day-Ix, LG-Ent-Ix)                        
003790              to  WS-Note-Prefix.                                         
003800     move     LG-Ent-Note   (LG-Day-Ix, LG-Ent-Ix)                        
003810              to  WS-Note-Full.                                           
003820     if       WS-Note-Prefix  =  spaces                                   
003830              move  WS-Note-Full  to  WS-One-Note                         
003840     else                                                                 
003850              move  1  to  WS-Note-Ptr                                    
003860              unstring  WS-Note-Full  delimited by  "\n"                  
003870                        into  WS-First-Line                               
003880                        with pointer  WS-Note-Ptr                         
003890              end-unstring                                                
003900              move     1  to  WS-One-Note-Ptr                             
003910              move     spaces  to  WS-One-Note                            
003920              string   WS-Note-Prefix  delimited by  space                
003930                       " "              delimited by  size                
003940                       WS-First-Line    delimited by  space               
003950                       into  WS-One-Note                                  
003960                       with pointer  WS-One-Note-Ptr                      
003970              end-string                                                  
003980              if       WS-Note-Ptr  <=  90                                
003990                       string  "\n"  delimited by  size                   
004000                               WS-Note-Full (WS-Note-Ptr:)                
004010                                     delimited by  size                   
004020                               into  WS-One-Note                          
004030                               with pointer  WS-One-Note-Ptr              
004040                       end-string                                         
004050              end-if                                                      
004060     end-if.                                                              
004070     perform  LG213-MERGE-NOTE.                                           
004080*                                                                         
004090 LG212-Exit.                                                              
004100     exit.                                                                
004110*                                                                         
004120 LG213-MERGE-NOTE.                                                        
004130*                                                                         
004140*    Appends WS-One-Note, trimmed, to WS-Notes-Block, a blank-            
004150*    line separator ahead of it when not the list's first.                
004160*                                                                         
004170     move     WS-One-Note  to  WS-Trim-Source.                            
004180     perform  TR400-TRIM-TEXT.                                            
004190     if       WS-Entries-In-List  >  1                                    
004200              string  "\n\n"  delimited by  size                          
004210                      into  WS-Notes-Block                                
004220                      with pointer  WS-Notes-Ptr                          
004230              end-string                                                  
004240     end-if.                                                              
004250     if       WS-Trim-Len  >  zero                                        
004260              string  WS-Trim-Source (1:WS-Trim-Len)                      
004270                      delimited by  size                                  
004280                      into  WS-Notes-Block                                
004290                      with pointer  WS-Notes-Ptr                          
004300              end-string                                                  
004310     end-if.                                                              
004320*                                                                         
004330 LG213-Exit.                                                              
004340     exit.                                                                
004350*                                                                         
004360 LG220-DERIVE-DAY.                                                        
004370*                                                                         
004380*    The WEEKEND/HOLIDAY branch never fires on this feed, so              
004390*    only the empty / single-OFF / some-OFF / other cases apply.          
004400*                                                                         
004410     evaluate  true                                                       
004420         when   WS-Entries-In-List  =  zero                               
004430                move  "0"   to  IMP-TIME                                  
004440                move  spaces  to  IMP-CLIENT                              
004450                move  spaces  to  IMP-LOCATION                            
004460         when   WS-Entries-In-List  =  1                                  
004470                and  WS-Has-Off-Note                                      
004480                move  "0"   to  IMP-TIME                                  
004490                move  spaces  to  IMP-CLIENT                              
004500                move  spaces  to  IMP-LOCATION                            
004510         when   WS-Has-Off-Note                                           
004520                move  "0.5"  to  IMP-TIME                                 
004530                move  "Pasqal"  to  IMP-CLIENT                            
004540                move  "Remote"  to  IMP-LOCATION                          
004550         when   other                                                     
004560                move  "1"   to  IMP-TIME                                  
004570                move  "Pasqal"  to  IMP-CLIENT                            
004580                move  "Remote"  to  IMP-LOCATION                          
004590     end-evaluate.                                                        
004600*                                                                         
004610 LG220-Exit.                                                              
004620     exit.                                                                
004630*                                                                         
004640     copy  "trdatutl.cpy".                                                
004650     copy  "trtxtutl.cpy".                                                
004660*                                                                         
