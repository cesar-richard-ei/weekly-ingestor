000100************************************************                          
000110*                                              *                          
000120*   E V E N T   R E C O R D                   *                           
000130*      Logged-activity input, one per line    *                           
000140*                                              *                          
000150************************************************                          
000160*  File TR-EVENT-FILE, line sequential, 130 bytes of data                 
000170*  padded to 132 by filler - old habit, leaves 2 spare for                
000180*  whatever the next request wants tacked on the end.                     
000190*  Events arrive unsorted - bucketed by EV-DAY in trdaybld.cpy.           
000200*                                                                         
000210* 11/01/26 vbc - Created.                                                 
000220*                                                                         
000230 01  TR-EVENT-RECORD.                                                     
000240     03  EV-DAY                    pic x(10).                             
000250     03  EV-Day-Grp redefines EV-DAY.                                     
000260*                                                                         
000270*        ISO-date breakdown of EV-DAY, for TR300-PARSE-ISO-DATE -         
000280*        same shape as WS-Iso-Grp in wstrdwrk.cob but kept local          
000290*        so the event's own date can be picked apart directly.            
000300*                                                                         
000310         05  EV-Day-CCYY            pic 9(4).                             
000320         05  filler                 pic x.                                
000330         05  EV-Day-MM               pic 99.                              
000340         05  filler                 pic x.                                
000350         05  EV-Day-DD               pic 99.                              
000360     03  EV-CLIENT                 pic x(20).                             
000370     03  EV-PROJECT                pic x(20).                             
000380     03  EV-NOTE                   pic x(80).                             
000390     03  filler                    pic x(02).                             
000400*                                                                         
