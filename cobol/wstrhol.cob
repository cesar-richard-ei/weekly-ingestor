000100************************************************                          
000110*                                              *                          
000120*   H O L I D A Y   R E C O R D               *                           
000130*      Public-holiday calendar input          *                           
000140*                                              *                          
000150************************************************                          
000160*  File TR-HOLIDAY-FILE, line sequential, 10 bytes of data                
000170*  padded to 12 by filler.  One date per record, no order                 
000180*  implied - loaded whole into the day table at TR110.                    
000190*  Replaces what the old shop would have had as a wired-in                
000200*  holiday table; this one comes off a file instead so the                
000210*  run is not tied to any one country's calendar.                         
000220*                                                                         
000230* 11/01/26 vbc - Created.                                                 
000240*                                                                         
000250 01  TR-HOLIDAY-RECORD.                                                   
000260     03  HOL-DATE                  pic x(10).                             
000270     03  HOL-Date-Grp redefines HOL-DATE.                                 
000280         05  HOL-Date-CCYY          pic 9(4).                             
000290         05  filler                 pic x.                                
000300         05  HOL-Date-MM             pic 99.                              
000310         05  filler                 pic x.                                
000320         05  HOL-Date-DD             pic 99.                              
000330     03  filler                    pic x(02).                             
000340*                                                                         
