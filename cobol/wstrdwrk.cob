000100********************************************                              
000110*                                          *                              
000120*  Working Storage For Date Conversion     *                              
000130*     And Calendar Arithmetic Scratch      *                              
000140*                                          *                              
000150********************************************                              
000160*  Shared by tr010, tr020, tr030 & tr040 - copied into W/S.               
000170*  Companion procedure text is trdatutl.cpy - copied into                 
000180*  the PROCEDURE DIVISION of each of the above.                           
000190*                                                                         
000200* 11/01/26 vbc - Created, split out of trdaybld work so tr040             
000210*                (no day-table classification) can use the date           
000220*                routines without dragging in trdaytbl.cob.               
000230* 04/02/26 vbc - Added WS-Dmy-Grp for DD/MM/YYYY formatting, was          
000240*                being done long-hand in 3 places - Dft.                  
000250* 19/02/26 vbc - Added WS-Gap-Target for TR350 gap day count,             
000260*                was clobbering WS-Ccyymmdd on the walk - Dft.            
000270*                                                                         
000280 01  WS-Iso-Date-Work.                                                    
000290     03  WS-Iso-Text          pic x(10).                                  
000300     03  WS-Iso-Grp redefines WS-Iso-Text.                                
000310         05  WS-Iso-CCYY      pic 9(4).                                   
000320         05  filler           pic x.                                      
000330         05  WS-Iso-MM        pic 99.                                     
000340         05  filler           pic x.                                      
000350         05  WS-Iso-DD        pic 99.                                     
000360*                                                                         
000370 01  WS-Ccyymmdd              pic 9(8).                                   
000380 01  WS-Ccyymmdd-Grp redefines WS-Ccyymmdd.                               
000390     03  WS-Ccyymmdd-CCYY     pic 9(4).                                   
000400     03  WS-Ccyymmdd-MM       pic 99.                                     
000410     03  WS-Ccyymmdd-DD       pic 99.                                     
000420*                                                                         
000430 01  WS-Scratch-Date          pic 9(8).                                   
000440 01  WS-Scratch-Date-Grp redefines WS-Scratch-Date.                       
000450     03  WS-Scratch-CCYY      pic 9(4).                                   
000460     03  WS-Scratch-MM        pic 99.                                     
000470     03  WS-Scratch-DD        pic 99.                                     
000480*                                                                         
000490 01  WS-Dmy-Text              pic x(10).                                  
000500 01  WS-Dmy-Grp redefines WS-Dmy-Text.                                    
000510     03  WS-Dmy-DD            pic 99.                                     
000520     03  WS-Dmy-Sl-1          pic x  value "/".                           
000530     03  WS-Dmy-MM            pic 99.                                     
000540     03  WS-Dmy-Sl-2          pic x  value "/".                           
000550     03  WS-Dmy-CCYY          pic 9(4).                                   
000560*                                                                         
000570* Zeller congruence scratch (day of week, 1=Monday..7=Sunday).            
000580*                                                                         
000590 01  WS-Zeller-Work.                                                      
000600     03  WS-Zel-Year          pic s9(6)  comp.                            
000610     03  WS-Zel-Month         pic s9(4)  comp.                            
000620     03  WS-Zel-Day           pic s9(4)  comp.                            
000630     03  WS-Zel-J             pic s9(4)  comp.                            
000640     03  WS-Zel-K             pic s9(6)  comp.                            
000650     03  WS-Zel-T1            pic s9(6)  comp.                            
000660     03  WS-Zel-Sum           pic s9(9)  comp.                            
000670     03  WS-Zel-Div           pic s9(9)  comp.                            
000680     03  WS-Zel-H             pic s9(4)  comp.                            
000690 01  WS-Weekday-No            pic 9      comp.                            
000700*                                                                         
000710* Days in month, old-style table built from 12 named VALUEs &             
000720* a REDEFINES, so it can be subscripted - see trdatutl.cpy.               
000730*                                                                         
000740 01  WS-Days-In-Month-Vals.                                               
000750     03  WS-DIM-01            pic 99 comp value 31.                       
000760     03  WS-DIM-02            pic 99 comp value 28.                       
000770     03  WS-DIM-03            pic 99 comp value 31.                       
000780     03  WS-DIM-04            pic 99 comp value 30.                       
000790     03  WS-DIM-05            pic 99 comp value 31.                       
000800     03  WS-DIM-06            pic 99 comp value 30.                       
000810     03  WS-DIM-07            pic 99 comp value 31.                       
000820     03  WS-DIM-08            pic 99 comp value 31.                       
000830     03  WS-DIM-09            pic 99 comp value 30.                       
000840     03  WS-DIM-10            pic 99 comp value 31.                       
000850     03  WS-DIM-11            pic 99 comp value 30.                       
000860     03  WS-DIM-12            pic 99 comp value 31.                       
000870 01  WS-Days-In-Month redefines WS-Days-In-Month-Vals.                    
000880     03  WS-DIM-Tab           pic 99 comp occurs 12.                      
000890*                                                                         
000900 01  WS-Leap-Switch           pic x      value "N".                       
000910     88  WS-Is-Leap-Year             value "Y".                           
000920     88  WS-Is-Not-Leap-Year         value "N".                           
000930*                                                                         
000940 01  WS-Gap-Days              pic 9(4)   comp.                            
000950 01  WS-Gap-Target            pic 9(8).                                   
000960*                                                                         
000970* General purpose remainder work used by TR320/TR340/TR350.               
000980*                                                                         
000990 01  WS-Date-Util-Flags.                                                  
001000     03  WS-Date-Rem          pic s9(4) comp.                             
001010     03  filler               pic x(02).                                  
001020*                                                                         
