000100*  Shared date arithmetic - procedure text, copied into                   
000110*  PROCEDURE DIVISION.  Needs WS-copybook wstrdwrk.cob in W/S.            
000120*                                                                         
000130*  Old trick below for Days-In-Month: build it as 12 named                
000140*  VALUE items then REDEFINES as a table, because VALUE-per-              
000150*  -occurrence on an OCCURS clause is not standard here.                  
000160*                                                                         
000170* 11/01/26 vbc - Created.                                                 
000180* 04/02/26 vbc - TR350 added for date-gap day counts - Dft.               
000190*                                                                         
000200 TR300-PARSE-ISO-DATE.                                                    
000210*                                                                         
000220*    Converts WS-Iso-Text (ccyy-mm-dd) to WS-Ccyymmdd (9(8)).             
000230*    Caller moves the source text into WS-Iso-Text first.                 
000240*                                                                         
000250     move     WS-Iso-CCYY  to  WS-Ccyymmdd-CCYY.                          
000260     move     WS-Iso-MM    to  WS-Ccyymmdd-MM.                            
000270     move     WS-Iso-DD    to  WS-Ccyymmdd-DD.                            
000280*                                                                         
000290 TR300-Exit.                                                              
000300     exit.                                                                
000310*                                                                         
000320 TR310-ADD-ONE-DAY.                                                       
000330*                                                                         
000340*    Adds one calendar day to WS-Ccyymmdd in place.                       
000350*                                                                         
000360     add      1  to  WS-Ccyymmdd-DD.                                      
000370     perform  TR315-Is-Leap-Year.                                         
000380     move     28  to  WS-DIM-02.                                          
000390     if       WS-Is-Leap-Year                                             
000400              move     29  to  WS-DIM-02.                                 
000410     if       WS-Ccyymmdd-DD  >  WS-DIM-Tab (WS-Ccyymmdd-MM)              
000420              move     1  to  WS-Ccyymmdd-DD                              
000430              add      1  to  WS-Ccyymmdd-MM                              
000440              if       WS-Ccyymmdd-MM  >  12                              
000450                       move  1  to  WS-Ccyymmdd-MM                        
000460                       add   1  to  WS-Ccyymmdd-CCYY                      
000470              end-if                                                      
000480     end-if.                                                              
000490*                                                                         
000500 TR310-Exit.                                                              
000510     exit.                                                                
000520*                                                                         
000530 TR315-Is-Leap-Year.                                                      
000540*                                                                         
000550*    Sets WS-Leap-Switch for the year in WS-Ccyymmdd-CCYY.                
000560*                                                                         
000570     move     "N"  to  WS-Leap-Switch.                                    
000580     divide   WS-Ccyymmdd-CCYY  by  4                                     
000590                       giving  WS-Zel-Div  remainder  WS-Date-Rem.        
000600     if       WS-Date-Rem  =  zero                                        
000610              move     "Y"  to  WS-Leap-Switch                            
000620              divide   WS-Ccyymmdd-CCYY  by  100                          
000630                       giving  WS-Zel-Div  remainder  WS-Date-Rem         
000640              if       WS-Date-Rem  =  zero                               
000650                       move    "N"  to  WS-Leap-Switch                    
000660                       divide  WS-Ccyymmdd-CCYY  by  400                  
000670                               giving  WS-Zel-Div                         
000680                               remainder  WS-Date-Rem                     
000690                       if      WS-Date-Rem  =  zero                       
000700                               move  "Y"  to  WS-Leap-Switch              
000710                       end-if                                             
000720              end-if                                                      
000730     end-if.                                                              
000740*                                                                         
000750 TR315-Exit.                                                              
000760     exit.                                                                
000770*                                                                         
000780 TR320-WEEKDAY-OF.                                                        
000790*                                                                         
000800*    Zeller's congruence on WS-Ccyymmdd, result 1=Monday                  
000810*    .. 7=Sunday left in WS-Weekday-No.  No intrinsic                     
000820*    FUNCTIONs used - old shop habit, kept for this suite too.            
000830*                                                                         
000840     move     WS-Ccyymmdd-CCYY  to  WS-Zel-Year.                          
000850     move     WS-Ccyymmdd-MM    to  WS-Zel-Month.                         
000860     move     WS-Ccyymmdd-DD    to  WS-Zel-Day.                           
000870     if       WS-Zel-Month  <  3                                          
000880              add       12  to  WS-Zel-Month                              
000890              subtract   1  from WS-Zel-Year                              
000900     end-if.                                                              
000910     divide   WS-Zel-Year  by  100                                        
000920                       giving  WS-Zel-J  remainder  WS-Zel-K.             
000930     compute  WS-Zel-T1  =  (13 * (WS-Zel-Month + 1)) / 5.                
000940     compute  WS-Zel-Sum =  WS-Zel-Day + WS-Zel-T1 + WS-Zel-K             
000950                           + (WS-Zel-K / 4) + (WS-Zel-J / 4)              
000960                           + (5 * WS-Zel-J).                              
000970     divide   WS-Zel-Sum  by  7  giving  WS-Zel-Div                       
000980                       remainder  WS-Zel-H.                               
000990     evaluate WS-Zel-H                                                    
001000              when  0     move  6  to  WS-Weekday-No                      
001010              when  1     move  7  to  WS-Weekday-No                      
001020              when other  subtract  1  from  WS-Zel-H                     
001030                          move     WS-Zel-H  to  WS-Weekday-No            
001040     end-evaluate.                                                        
001050*                                                                         
001060 TR320-Exit.                                                              
001070     exit.                                                                
001080*                                                                         
001090 TR330-FORMAT-DMY.                                                        
001100*                                                                         
001110*    Formats WS-Ccyymmdd as dd/mm/yyyy text in WS-Dmy-Text.               
001120*                                                                         
001130     move     WS-Ccyymmdd-DD    to  WS-Dmy-DD.                            
001140     move     WS-Ccyymmdd-MM    to  WS-Dmy-MM.                            
001150     move     WS-Ccyymmdd-CCYY  to  WS-Dmy-CCYY.                          
001160     move     "/"  to  WS-Dmy-Sl-1  WS-Dmy-Sl-2.                          
001170*                                                                         
001180 TR330-Exit.                                                              
001190     exit.                                                                
001200*                                                                         
001210 TR350-COUNT-GAP-DAYS.                                                    
001220*                                                                         
001230*    Counts the calendar days strictly between WS-Scratch-Date            
001240*    (exclusive, the earlier day) and WS-Ccyymmdd (exclusive,             
001250*    the later day).  Caller loads both before calling; on exit           
001260*    WS-Ccyymmdd holds the later day again and WS-Gap-Days holds          
001270*    the count.                                                           
001280*    Only fires when the day table isn't a contiguous range,              
001290*    which trdaybld.cpy's expansion never produces - kept for             
001300*    fidelity on sparse day sets (tr040's gap-fill runs first             
001310*    too).                                                                
001320*                                                                         
001330     move     zero             to  WS-Gap-Days.                           
001340     move     WS-Ccyymmdd      to  WS-Gap-Target.                         
001350     move     WS-Scratch-Date  to  WS-Ccyymmdd.                           
001360     perform  TR355-GAP-STEP                                              
001370              until  WS-Ccyymmdd  =  WS-Gap-Target.                       
001380     subtract  1  from  WS-Gap-Days.                                      
001390*                                                                         
001400 TR350-Exit.                                                              
001410     exit.                                                                
001420*                                                                         
001430 TR355-GAP-STEP.                                                          
001440*                                                                         
001450*    One day-advance step for TR350's walk - kept as its own              
001460*    paragraph per house style (no inline PERFORM bodies).                
001470*                                                                         
001480     perform  TR310-ADD-ONE-DAY.                                          
001490     add      1  to  WS-Gap-Days.                                         
001500*                                                                         
001510 TR355-Exit.                                                              
001520     exit.                                                                
001530*                                                                         
