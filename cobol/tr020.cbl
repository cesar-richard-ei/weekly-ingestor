000100*****************************************************************         
000110*                                                               *         
000120*         P E R - C L I E N T   D A Y   S U M M A R Y          *          
000130*                                                               *         
000140*****************************************************************         
000150* Builds the calendar day table, same as TR010, then writes one           
000160* DAY-SUMMARY-ROW per day - entries grouped by client, notes              
000170* sorted within each client, duration derived by the OFF-note             
000180* trimming rule below.                                                    
000190*                                                                         
000200 identification           division.                                       
000210*=================================                                        
000220*                                                                         
000230 program-id.              TR020.                                          
000240 author.                  V B Coen.                                       
000250 installation.            Applewood Computers - Time & Activity.          
000260 date-written.            22/06/1989.                                     
000270 date-compiled.                                                           
000280 security.                Applewood Computers - internal use only.        
000290*                                                                         
000300*    Files used -                                                         
000310*        TR-PARAMETER-FILE     Run range & client filter, 1 rec.          
000320*        TR-HOLIDAY-FILE        Public holiday calendar.                  
000330*        TR-EVENT-FILE           Logged activity, unsorted.               
000340*        TR-DAY-SUMMARY-FILE      Output, 1 row per calendar day.         
000350*                                                                         
000360*    Version.              See Prog-Name In Ws.                           
000370*    Called modules - none.                                               
000380*                                                                         
000390* Changes -                                                               
000400* 22/06/1989 vbc - 1.0.00 Created - per-client day summary,               
000410*                  companion to the TR010 imputation extract -            
000420*                  Req TA-015.                                            
000430* 14/02/1991 rjw - 1.0.01 Client list now joined by " + ", was            
000440*                  a comma that confused the CSV re-loaders -             
000450*                  Req TA-042.                                            
000460* 30/08/1992 rjw - 1.0.02 Notes sorted within a client before             
000470*                  joining to the description list - TA-061.              
000480* 17/05/1994 mlg - 1.0.03 Day type now taken from the last                
000490*                  client group only, matching the Basic                  
000500*                  prototype's behaviour - Dft.                           
000510* 14/12/1998 mlg - 1.9.00 Year 2000 - CCYY expanded throughout,           
000520*                  shared with TR010's fix - Req Y2K-009.                 
000530* 11/01/2026 vbc - 2.0.00 Rebuilt onto the shared day-table               
000540*                  build used by the whole TR family - TA-210.            
000550* 19/02/2026 vbc - 2.0.01 Off-count test moved to share TR010's   TA215   
000560*                  trim/OFF text utility rather than its own              
000570*                  copy of the logic - Dft.                               
000580*                                                                         
000590 environment              division.                                       
000600*=================================                                        
000610*                                                                         
000620 configuration            section.                                        
000630 special-names.                                                           
000640     upsi-0  is  TR020-Debug-Sw.                                          
000650*                                                                         
000660 input-output             section.                                        
000670 file-control.                                                            
000680     select   TR-PARAMETER-FILE   assign  to  "PARAMFL"                   
000690              organization  line sequential                               
000700              file status  is  TR-Param-Status.                           
000710     select   TR-HOLIDAY-FILE     assign  to  "HOLIDFL"                   
000720              organization  line sequential                               
000730              file status  is  TR-Holiday-Status.                         
000740     select   TR-EVENT-FILE       assign  to  "EVENTFL"                   
000750              organization  line sequential                               
000760              file status  is  TR-Event-Status.                           
000770     select   TR-DAY-SUMMARY-FILE  assign  to  "SUMRYFL"                  
000780              organization  line sequential                               
000790              file status  is  TR-Summary-Status.                         
000800*                                                                         
000810 data                     division.                                       
000820*=================================                                        
000830 file                     section.                                        
000840*                                                                         
000850 fd  TR-PARAMETER-FILE.                                                   
000860     copy  "wstrprm.cob".                                                 
000870*                                                                         
000880 fd  TR-HOLIDAY-FILE.                                                     
000890     copy  "wstrhol.cob".                                                 
000900*                                                                         
000910 fd  TR-EVENT-FILE.                                                       
000920     copy  "wstrevt.cob".                                                 
000930*                                                                         
000940 fd  TR-DAY-SUMMARY-FILE.                                                 
000950     copy  "wstrsum.cob".                                                 
000960*                                                                         
000970 working-storage          section.                                        
000980*                                                                         
000990 77  Prog-Name                pic x(14) value "TR020 (2.0.01)".           
001000*                                                                         
001010     copy  "wstrdwrk.cob".                                                
001020     copy  "trdaytbl.cob".                                                
001030     copy  "wstrtxt.cob".                                                 
001040*                                                                         
001050 01  TR020-File-Status.                                                   
001060     03  TR-Summary-Status         pic xx.                                
001070     03  filler                    pic x(06).                             
001080*                                                                         
001090*  Per-day client grouping, up to 10 distinct clients, 60 notes           
001100*  a client - same generous sizing as trdaytbl.cob's own table.           
001110*                                                                         
001120 01  SM010-Client-Work.                                                   
001130     03  SM-Grp-Count              pic 9(2)   comp.                       
001140     03  SM-Grp-Slot  occurs 1 to 10 times                                
001150                       depending on SM-Grp-Count                          
001160                       indexed by SM-Grp-Ix.                              
001170         05  SM-Grp-Client             pic x(20).                         
001180         05  SM-Grp-Note-Count         pic 9(2)  comp.                    
001190         05  SM-Grp-Note  occurs 60 times                                 
001200                          indexed by SM-Note-Ix.                          
001210             07  SM-Grp-Note-Text          pic x(90).                     
001220         05  SM-Grp-Duration           pic 9v9.                           
001230         05  SM-Grp-Off-Sw             pic x     value "N".               
001240             88  SM-Grp-All-Off               value "A".                  
001250             88  SM-Grp-Has-Off               value "H".                  
001260             88  SM-Grp-No-Off                value "N".                  
001270     03  filler                    pic x(04).                             
001280*                                                                         
001290*  SUM-DESC's multi-client separator, ten horizontal-bar glyphs,          
001300*  space apart - UTF-8 codepoints, not the hyphen-minus key on            
001310*  the keyboard, so built the same named-VALUEs-then-REDEFINES            
001320*  way as AN-Weekday-Name-Vals in wstranl.cob.                            
001330*                                                                         
001340 01  SM-Sep-Vals.                                                         
001350     03  SM-Sep-G01                pic x(04)  value  x"E2809520".         
001360     03  SM-Sep-G02                pic x(04)  value  x"E2809520".         
001370     03  SM-Sep-G03                pic x(04)  value  x"E2809520".         
001380     03  SM-Sep-G04                pic x(04)  value  x"E2809520".         
001390     03  SM-Sep-G05                pic x(04)  value  x"E2809520".         
001400     03  SM-Sep-G06                pic x(04)  value  x"E2809520".         
001410     03  SM-Sep-G07                pic x(04)  value  x"E2809520".         
001420     03  SM-Sep-G08                pic x(04)  value  x"E2809520".         
001430     03  SM-Sep-G09                pic x(04)  value  x"E2809520".         
001440     03  SM-Sep-G10                pic x(03)  value  x"E28095".           
001450 01  SM-Sep-Group redefines SM-Sep-Vals.                                  
001460     03  SM-Sep-Text               pic x(39).                             
001470*                                                                         
001480 01  SM020-Build-Work.                                                    
001490     03  SM-Day-Total              pic 9v9.                               
001500     03  SM-Client-List            pic x(60).                             
001510     03  SM-Client-Ptr             pic 9(3)  comp.                        
001520     03  SM-Client-Appended-Count  pic 9(2)  comp.                        
001530     03  SM-Desc-List              pic x(400).                            
001540     03  SM-Desc-Ptr               pic 9(3)  comp.                        
001550     03  SM-Desc-Appended-Count    pic 9(2)  comp.                        
001560     03  SM-Cur-Client             pic x(20).                             
001570     03  SM-Client-Sub             pic 9(3)  comp.                        
001580     03  SM-Off-Count              pic 9(2)  comp.                        
001590     03  SM-Grp-Desc               pic x(400).                            
001600     03  SM-Grp-Desc-Ptr           pic 9(3)  comp.                        
001610     03  SM-Grp-Desc-Len           pic 9(3)  comp.                        
001620     03  SM-Sort-I                 pic 9(2)  comp.                        
001630     03  SM-Sort-J                 pic 9(2)  comp.                        
001640     03  SM-Sort-Temp              pic x(90).                             
001650     03  SM-Sort-Swapped-Sw        pic x     value "N".                   
001660     03  filler                    pic x(04).                             
001670*                                                                         
001680 procedure                division.                                       
001690*=================================                                        
001700*                                                                         
001710 TR000-MAIN.                                                              
001720*                                                                         
001730     display  Prog-Name  " Starting".                                     
001740     perform  TR100-BUILD-DAY-TABLE  thru  TR100-Exit.                    
001750     perform  SM200-WRITE-SUMMARY    thru  SM200-Exit.                    
001760     goback.                                                              
001770*                                                                         
001780 TR000-Exit.                                                              
001790     exit.                                                                
001800*                                                                         
001810 SM200-WRITE-SUMMARY.                                                     
001820*                                                                         
001830     open     output  TR-Day-Summary-File.                                
001840     if       TR-Summary-Status  not =  "00"                              
001850              display  "SM200 SUMMARY FILE OPEN ERROR "                   
001860                        TR-Summary-Status                                 
001870              go to  SM200-Exit                                           
001880     end-if.                                                              
001890     set      TR-Day-Ix  to  1.                                           
001900     perform  SM210-SUMMARIZE-ONE-DAY  thru  SM210-Exit                   
001910              varying  TR-Day-Ix  from  1  by  1                          
001920              until    TR-Day-Ix  >  TR-Day-Count.                        
001930     close    TR-Day-Summary-File.                                        
001940*                                                                         
001950 SM200-Exit.                                                              
001960     exit.                                                                
001970*                                                                         
001980 SM210-SUMMARIZE-ONE-DAY.                                                 
001990*                                                                         
002000*    Empty & weekend/holiday short-cuts first, the per-client             
002010*    grouping path otherwise.                                             
002020*                                                                         
002030     move     TR-Day-CCYYMMDD (TR-Day-Ix)  to  WS-Ccyymmdd.               
002040     perform  TR330-FORMAT-DMY.                                           
002050     move     WS-Dmy-Text  to  SUM-DATE.                                  
002060     evaluate  true                                                       
002070         when   TR-Day-Entry-Count (TR-Day-Ix)  =  zero                   
002080                move  spaces  to  SUM-CLIENT                              
002090                move  zero    to  SUM-DURATION                            
002100                move  spaces  to  SUM-DESC                                
002110                move  "empty"  to  SUM-TYPE                               
002120         when   TR-Ent-Note (TR-Day-Ix, 1)  =  "WEEKEND"                  
002130                move  spaces  to  SUM-CLIENT                              
002140                move  zero    to  SUM-DURATION                            
002150                move  "WEEKEND"  to  SUM-DESC                             
002160                move  "weekend"  to  SUM-TYPE                             
002170         when   TR-Ent-Note (TR-Day-Ix, 1)  =  "HOLIDAY"                  
002180                move  spaces  to  SUM-CLIENT                              
002190                move  zero    to  SUM-DURATION                            
002200                move  "HOLIDAY"  to  SUM-DESC                             
002210                move  "holiday"  to  SUM-TYPE                             
002220         when   other                                                     
002230                perform  SM220-GROUP-BY-CLIENT  thru  SM220-Exit          
002240                perform  SM230-PROCESS-GROUPS   thru  SM230-Exit          
002250                move  SM-Client-List  to  SUM-CLIENT                      
002260                move  SM-Day-Total    to  SUM-DURATION                    
002270                move  SM-Desc-List    to  SUM-DESC                        
002280                perform  SM240-SET-DAY-TYPE  thru  SM240-Exit             
002290     end-evaluate.                                                        
002300     write    TR-DAY-SUMMARY-ROW.                                         
002310*                                                                         
002320 SM210-Exit.                                                              
002330     exit.                                                                
002340*                                                                         
002350 SM220-GROUP-BY-CLIENT.                                                   
002360*                                                                         
002370     move     zero  to  SM-Grp-Count.                                     
002380     set      TR-Ent-Ix  to  1.                                           
002390     perform  SM221-GROUP-ONE-ENTRY  thru  SM221-Exit                     
002400              varying  TR-Ent-Ix  from  1  by  1                          
002410              until    TR-Ent-Ix  >                                       
002420                        TR-Day-Entry-Count (TR-Day-Ix).                   
002430*                                                                         
002440 SM220-Exit.                                                              
002450     exit.                                                                
002460*                                                                         
002470 SM221-GROUP-ONE-ENTRY.                                                   
002480*                                                                         
002490*    Client name = the prefix with its brackets stripped, or              
002500*    blank for a blank prefix - TR-Ent-Prefix never holds any             
002510*    other text per rule R1c.                                             
002520*                                                                         
002530     perform  SM211-PREFIX-TO-CLIENT  thru  SM211-Exit.                   
002540     set      SM-Grp-Ix  to  1.                                           
002550     search   SM-Grp-Slot                                                 
002560              at end   add  1  to  SM-Grp-Count                           
002570                       set  SM-Grp-Ix  to  SM-Grp-Count                   
002580                       move  SM-Cur-Client                                
002590                             to  SM-Grp-Client (SM-Grp-Ix)                
002600                       move  zero                                         
002610                             to  SM-Grp-Note-Count (SM-Grp-Ix)            
002620              when     SM-Grp-Client (SM-Grp-Ix)  =  SM-Cur-Client        
002630                       continue                                           
002640     end-search.                                                          
002650     add      1  to  SM-Grp-Note-Count (SM-Grp-Ix).                       
002660     set      SM-Note-Ix  to  SM-Grp-Note-Count (SM-Grp-Ix).              
002670     move     TR-Ent-Note (TR-Day-Ix, TR-Ent-Ix)                          
002680              to  SM-Grp-Note-Text (SM-Grp-Ix, SM-Note-Ix).               
002690*                                                                         
002700 SM221-Exit.                                                              
002710     exit.                                                                
002720*                                                                         
002730 SM211-PREFIX-TO-CLIENT.                                                  
002740*                                                                         
002750     move     spaces  to  WS-Trim-Source.                                 
002760     move     TR-Ent-Prefix (TR-Day-Ix, TR-Ent-Ix)                        
002770              to  WS-Trim-Source (1:12).                                  
002780     perform  TR400-TRIM-TEXT.                                            
002790     move     spaces  to  SM-Cur-Client.                                  
002800     if       WS-Trim-Len  >  zero                                        
002810              move  WS-Trim-Len  to  SM-Client-Sub                        
002820              subtract  2  from  SM-Client-Sub                            
002830              move  WS-Trim-Source (2:SM-Client-Sub)                      
002840                    to  SM-Cur-Client                                     
002850     end-if.                                                              
002860*                                                                         
002870 SM211-Exit.                                                              
002880     exit.                                                                
002890*                                                                         
002900 SM230-PROCESS-GROUPS.                                                    
002910*                                                                         
002920     move     zero     to  SM-Day-Total.                                  
002930     move     spaces   to  SM-Client-List.                                
002940     move     1        to  SM-Client-Ptr.                                 
002950     move     zero     to  SM-Client-Appended-Count.                      
002960     move     spaces   to  SM-Desc-List.                                  
002970     move     1        to  SM-Desc-Ptr.                                   
002980     move     zero     to  SM-Desc-Appended-Count.                        
002990     set      SM-Grp-Ix  to  1.                                           
003000     perform  SM231-PROCESS-ONE-GROUP  thru  SM231-Exit                   
003010              varying  SM-Grp-Ix  from  1  by  1                          
003020              until    SM-Grp-Ix  >  SM-Grp-Count.                        
003030*                                                                         
003040 SM230-Exit.                                                              
003050     exit.                                                                
003060*                                                                         
003070 SM231-PROCESS-ONE-GROUP.                                                 
003080*                                                                         
003090     perform  SM232-SORT-NOTES      thru  SM232-Exit.                     
003100     perform  SM233-GROUP-DURATION  thru  SM233-Exit.                     
003110     add      SM-Grp-Duration (SM-Grp-Ix)  to  SM-Day-Total.              
003120     if       SM-Grp-Duration (SM-Grp-Ix)  >  zero                        
003130              perform  SM234-APPEND-CLIENT  thru  SM234-Exit              
003140              perform  SM235-APPEND-DESC    thru  SM235-Exit              
003150     end-if.                                                              
003160*                                                                         
003170 SM231-Exit.                                                              
003180     exit.                                                                
003190*                                                                         
003200 SM232-SORT-NOTES.                                                        
003210*                                                                         
003220*    Plain character-collation bubble sort - a client's note              
003230*    list is never more than 60 long, no call for anything                
003240*    cleverer.                                                            
003250*                                                                         
003260     if       SM-Grp-Note-Count (SM-Grp-Ix)  >  1                         
003270              move  "Y"  to  SM-Sort-Swapped-Sw                           
003280              perform  SM236-BUBBLE-PASS  thru  SM236-Exit                
003290                       until  SM-Sort-Swapped-Sw  =  "N"                  
003300     end-if.                                                              
003310*                                                                         
003320 SM232-Exit.                                                              
003330     exit.                                                                
003340*                                                                         
003350 SM236-BUBBLE-PASS.                                                       
003360     move     "N"  to  SM-Sort-Swapped-Sw.                                
003370     set      SM-Sort-I  to  1.                                           
003380     perform  SM237-COMPARE-SWAP  thru  SM237-Exit                        
003390              varying  SM-Sort-I  from  1  by  1                          
003400              until    SM-Sort-I  >=                                      
003410                        SM-Grp-Note-Count (SM-Grp-Ix).                    
003420*                                                                         
003430 SM236-Exit.                                                              
003440     exit.                                                                
003450*                                                                         
003460 SM237-COMPARE-SWAP.                                                      
003470     set      SM-Sort-J  to  SM-Sort-I.                                   
003480     set      SM-Sort-J  up by  1.                                        
003490     if       SM-Grp-Note-Text (SM-Grp-Ix, SM-Sort-I)  >                  
003500              SM-Grp-Note-Text (SM-Grp-Ix, SM-Sort-J)                     
003510              move  SM-Grp-Note-Text (SM-Grp-Ix, SM-Sort-I)               
003520                    to  SM-Sort-Temp                                      
003530              move  SM-Grp-Note-Text (SM-Grp-Ix, SM-Sort-J)               
003540                    to  SM-Grp-Note-Text (SM-Grp-Ix, SM-Sort-I)           
003550              move  SM-Sort-Temp                                          
003560                    to  SM-Grp-Note-Text (SM-Grp-Ix, SM-Sort-J)           
003570              move  "Y"  to  SM-Sort-Swapped-Sw                           
003580     end-if.                                                              
003590*                                                                         
003600 SM237-Exit.                                                              
003610     exit.                                                                
003620*                                                                         
003630 SM233-GROUP-DURATION.                                                    
003640*                                                                         
003650*    Every/some/no note trimmed OFF within the group.                     
003660*                                                                         
003670     move     zero  to  SM-Off-Count.                                     
003680     set      SM-Note-Ix  to  1.                                          
003690     perform  SM238-TEST-ONE-OFF  thru  SM238-Exit                        
003700              varying  SM-Note-Ix  from  1  by  1                         
003710              until    SM-Note-Ix  >                                      
003720                        SM-Grp-Note-Count (SM-Grp-Ix).                    
003730     evaluate  true                                                       
003740         when   SM-Off-Count  =  SM-Grp-Note-Count (SM-Grp-Ix)            
003750                move  zero  to  SM-Grp-Duration (SM-Grp-Ix)               
003760                set   SM-Grp-All-Off (SM-Grp-Ix)  to  true                
003770         when   SM-Off-Count  >  zero                                     
003780                move  .5  to  SM-Grp-Duration (SM-Grp-Ix)                 
003790                set   SM-Grp-Has-Off (SM-Grp-Ix)  to  true                
003800         when   other                                                     
003810                move  1   to  SM-Grp-Duration (SM-Grp-Ix)                 
003820                set   SM-Grp-No-Off (SM-Grp-Ix)  to  true                 
003830     end-evaluate.                                                        
003840*                                                                         
003850 SM233-Exit.                                                              
003860     exit.                                                                
003870*                                                                         
003880 SM238-TEST-ONE-OFF.                                                      
003890     move     SM-Grp-Note-Text (SM-Grp-Ix, SM-Note-Ix)                    
003900              to  WS-Trim-Source.                                         
003910     perform  TR410-TEST-OFF.                                             
003920     if       WS-Is-Off                                                   
003930              add  1  to  SM-Off-Count                                    
003940     end-if.                                                              
003950*                                                                         
003960 SM238-Exit.                                                              
003970     exit.                                                                
003980*                                                                         
003990 SM234-APPEND-CLIENT.                                                     
004000*                                                                         
004010     move     SM-Grp-Client (SM-Grp-Ix)  to  WS-Trim-Source.              
004020     perform  TR400-TRIM-TEXT.                                            
004030     add      1  to  SM-Client-Appended-Count.                            
004040     if       SM-Client-Appended-Count  >  1                              
004050              string  " + "  delimited by  size                           
004060                      into  SM-Client-List                                
004070                      with pointer  SM-Client-Ptr                         
004080              end-string                                                  
004090     end-if.                                                              
004100     if       WS-Trim-Len  >  zero                                        
004110              string  WS-Trim-Source (1:WS-Trim-Len)                      
004120                      delimited by  size                                  
004130                      into  SM-Client-List                                
004140                      with pointer  SM-Client-Ptr                         
004150              end-string                                                  
004160     end-if.                                                              
004170*                                                                         
004180 SM234-Exit.                                                              
004190     exit.                                                                
004200*                                                                         
004210 SM235-APPEND-DESC.                                                       
004220*                                                                         
004230     move     spaces  to  SM-Grp-Desc.                                    
004240     move     1        to  SM-Grp-Desc-Ptr.                               
004250     set      SM-Note-Ix  to  1.                                          
004260     perform  SM239-APPEND-ONE-NOTE  thru  SM239-Exit                     
004270              varying  SM-Note-Ix  from  1  by  1                         
004280              until    SM-Note-Ix  >                                      
004290                        SM-Grp-Note-Count (SM-Grp-Ix).                    
004300     add      1  to  SM-Desc-Appended-Count.                              
004310     if       SM-Desc-Appended-Count  >  1                                
004320              string  SM-Sep-Text  delimited by  size                     
004330                      into  SM-Desc-List                                  
004340                      with pointer  SM-Desc-Ptr                           
004350              end-string                                                  
004360     end-if.                                                              
004370     move     SM-Grp-Desc-Ptr  to  SM-Grp-Desc-Len.                       
004380     subtract  1  from  SM-Grp-Desc-Len.                                  
004390     if       SM-Grp-Desc-Len  >  zero                                    
004400              string  SM-Grp-Desc (1:SM-Grp-Desc-Len)                     
004410                      delimited by  size                                  
004420                      into  SM-Desc-List                                  
004430                      with pointer  SM-Desc-Ptr                           
004440              end-string                                                  
004450     end-if.                                                              
004460*                                                                         
004470 SM235-Exit.                                                              
004480     exit.                                                                
004490*                                                                         
004500 SM239-APPEND-ONE-NOTE.                                                   
004510     if       SM-Note-Ix  >  1                                            
004520              string  "\n\n"  delimited by  size                          
004530                      into  SM-Grp-Desc                                   
004540                      with pointer  SM-Grp-Desc-Ptr                       
004550              end-string                                                  
004560     end-if.                                                              
004570     move     SM-Grp-Note-Text (SM-Grp-Ix, SM-Note-Ix)                    
004580              to  WS-Trim-Source.                                         
004590     perform  TR400-TRIM-TEXT.                                            
004600     if       WS-Trim-Len  >  zero                                        
004610              string  WS-Trim-Source (1:WS-Trim-Len)                      
004620                      delimited by  size                                  
004630                      into  SM-Grp-Desc                                   
004640                      with pointer  SM-Grp-Desc-Ptr                       
004650              end-string                                                  
004660     end-if.                                                              
004670*                                                                         
004680 SM239-Exit.                                                              
004690     exit.                                                                
004700*                                                                         
004710 SM240-SET-DAY-TYPE.                                                      
004720*                                                                         
004730*    Taken from the last group processed only, the shop's                 
004740*    Basic prototype never looked any further back.                       
004750*                                                                         
004760     evaluate  true                                                       
004770         when   SM-Grp-All-Off (SM-Grp-Count)                             
004780                move  "off"       to  SUM-TYPE                            
004790         when   SM-Grp-Has-Off (SM-Grp-Count)                             
004800                move  "half_off"  to  SUM-TYPE                            
004810         when   other                                                     
004820                move  "work"      to  SUM-TYPE                            
004830     end-evaluate.                                                        
004840*                                                                         
004850 SM240-Exit.                                                              
004860     exit.                                                                
004870*                                                                         
004880     copy  "trdatutl.cpy".                                                
004890     copy  "trtxtutl.cpy".                                                
004900     copy  "trdaybld.cpy".                                                
004910*                                                                         
