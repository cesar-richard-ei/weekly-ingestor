000100*  Day-table build - procedure text, copied into PROCEDURE                
000110*  DIVISION.  Needs trdaytbl.cob (table + status/EOF flags) &             
000120*  wstrdwrk.cob (date scratch, also needs trdatutl.cpy's                  
000130*  paragraphs for TR310/TR320) already copied into W/S, and               
000140*  the calling program's own SELECT/FD for TR-PARAMETER-FILE,             
000150*  TR-HOLIDAY-FILE & TR-EVENT-FILE, plus a 01 TR-PARAMETER-               
000160*  RECORD/TR-HOLIDAY-RECORD/TR-EVENT-RECORD each, per                     
000170*  wstrprm.cob/wstrhol.cob/wstrevt.cob.                                   
000180*                                                                         
000190* 11/01/26 vbc - Created.                                                 
000200* 04/02/26 vbc - TR135 prefix rule corrected, was testing the             
000210*                project name against the filter field by                 
000220*                mistake - Dft.                                           
000230* 19/02/26 vbc - Weekend test moved ahead of holiday test in              
000240*                TR120 per rule R1b - Dft.                                
000250*                                                                         
000260 TR100-BUILD-DAY-TABLE.                                                   
000270*                                                                         
000280     open     input TR-Parameter-File.                                    
000290     if       TR-Param-Status not = "00"                                  
000300              display  "TR100 PARAMETER FILE OPEN ERROR "                 
000310                        TR-Param-Status                                   
000320              goback                                                      
000330     end-if.                                                              
000340     read     TR-Parameter-File                                           
000350         at end                                                           
000360              display  "TR100 PARAMETER FILE IS EMPTY"                    
000370              goback                                                      
000380     end-read.                                                            
000390     close    TR-Parameter-File.                                          
000400     open     input TR-Holiday-File.                                      
000410     if       TR-Holiday-Status not = "00"                                
000420              display  "TR100 HOLIDAY FILE OPEN ERROR "                   
000430                        TR-Holiday-Status                                 
000440              goback                                                      
000450     end-if.                                                              
000460     perform  TR110-READ-HOLIDAYS.                                        
000470     close    TR-Holiday-File.                                            
000480     perform  TR120-CLASSIFY-DAYS.                                        
000490     open     input TR-Event-File.                                        
000500     if       TR-Event-Status not = "00"                                  
000510              display  "TR100 EVENT FILE OPEN ERROR "                     
000520                        TR-Event-Status                                   
000530              goback                                                      
000540     end-if.                                                              
000550     perform  TR130-READ-EVENTS.                                          
000560     close    TR-Event-File.                                              
000570*                                                                         
000580 TR100-Exit.                                                              
000590     exit.                                                                
000600*                                                                         
000610 TR110-READ-HOLIDAYS.                                                     
000620*                                                                         
000630*    Loads TR-Holiday-Table whole, in whatever order the file             
000640*    holds it - no ordering is implied by the record layout.              
000650*                                                                         
000660     move     zero  to  TR-Holiday-Count.                                 
000670     move     "N"   to  WS-Holiday-EOF-Sw.                                
000680     perform  TR111-READ-ONE-HOLIDAY  thru  TR111-Exit                    
000690              until  WS-Holiday-EOF.                                      
000700*                                                                         
000710 TR110-Exit.                                                              
000720     exit.                                                                
000730*                                                                         
000740 TR111-READ-ONE-HOLIDAY.                                                  
000750     read     TR-Holiday-File                                             
000760         at end                                                           
000770              move  "Y"  to  WS-Holiday-EOF-Sw                            
000780              go to  TR111-Exit                                           
000790     end-read.                                                            
000800     if       TR-Holiday-Status  not =  "00"                              
000810              move  "Y"  to  WS-Holiday-EOF-Sw                            
000820              go to  TR111-Exit                                           
000830     end-if.                                                              
000840     add      1  to  TR-Holiday-Count.                                    
000850     move     HOL-Date-CCYY  to  WS-Ccyymmdd-CCYY.                        
000860     move     HOL-Date-MM    to  WS-Ccyymmdd-MM.                          
000870     move     HOL-Date-DD    to  WS-Ccyymmdd-DD.                          
000880     move     WS-Ccyymmdd                                                 
000890              to  TR-Hol-CCYYMMDD (TR-Holiday-Count).                     
000900*                                                                         
000910 TR111-Exit.                                                              
000920     exit.                                                                
000930*                                                                         
000940 TR120-CLASSIFY-DAYS.                                                     
000950*                                                                         
000960*    Builds one day slot per calendar day from PRM-From to                
000970*    PRM-To inclusive, ascending.  Weekend takes precedence               
000980*    over holiday per rule R1b.  WS-Scratch-Date holds the                
000990*    end of range for the duration of the build; WS-Ccyymmdd              
001000*    is the day being classified, advanced one day at a time              
001010*    by TR121 below.                                                      
001020*                                                                         
001030     move     PRM-From-CCYY  to  WS-Ccyymmdd-CCYY.                        
001040     move     PRM-From-MM    to  WS-Ccyymmdd-MM.                          
001050     move     PRM-From-DD    to  WS-Ccyymmdd-DD.                          
001060     move     PRM-To-CCYY    to  WS-Scratch-CCYY.                         
001070     move     PRM-To-MM      to  WS-Scratch-MM.                           
001080     move     PRM-To-DD      to  WS-Scratch-DD.                           
001090     move     zero  to  TR-Day-Count.                                     
001100     perform  TR121-CLASSIFY-ONE-DAY  thru  TR121-Exit                    
001110              until  WS-Ccyymmdd  >  WS-Scratch-Date.                     
001120*                                                                         
001130 TR120-Exit.                                                              
001140     exit.                                                                
001150*                                                                         
001160 TR121-CLASSIFY-ONE-DAY.                                                  
001170*                                                                         
001180*    One iteration - one day slot - called from TR120 above.              
001190*    Weekend/holiday days get a single pseudo-entry filed by              
001200*    TR123 below - blank prefix, note the classification word -           
001210*    so TR200's notes-list logic in tr010 needs no special case           
001220*    for the day type, only for the entry's own note text.                
001230*                                                                         
001240     add      1  to  TR-Day-Count.                                        
001250     set      TR-Day-Ix  to  TR-Day-Count.                                
001260     move     WS-Ccyymmdd  to  TR-Day-CCYYMMDD (TR-Day-Ix).               
001270     perform  TR320-WEEKDAY-OF.                                           
001280     move     WS-Weekday-No  to  TR-Day-Weekday-No (TR-Day-Ix).           
001290     move     zero  to  TR-Day-Entry-Count (TR-Day-Ix).                   
001300     if       WS-Weekday-No  =  6  or  WS-Weekday-No  =  7                
001310              move  "WEEKEND "  to  TR-Day-Type (TR-Day-Ix)               
001320              perform  TR123-ADD-PSEUDO-ENTRY                             
001330     else                                                                 
001340              perform  TR122-TEST-HOLIDAY                                 
001350     end-if.                                                              
001360     perform  TR310-ADD-ONE-DAY.                                          
001370*                                                                         
001380 TR121-Exit.                                                              
001390     exit.                                                                
001400*                                                                         
001410 TR122-TEST-HOLIDAY.                                                      
001420*                                                                         
001430     move     "WORKDAY "  to  TR-Day-Type (TR-Day-Ix).                    
001440     set      TR-Hol-Ix  to  1.                                           
001450     search   TR-Holiday-Slot                                             
001460              varying  TR-Hol-Ix                                          
001470              at end   next sentence                                      
001480              when     TR-Hol-CCYYMMDD (TR-Hol-Ix)  =                     
001490                       WS-Ccyymmdd                                        
001500                       move  "HOLIDAY "                                   
001510                             to  TR-Day-Type (TR-Day-Ix)                  
001520     end-search.                                                          
001530     if       TR-Day-Is-Holiday (TR-Day-Ix)                               
001540              perform  TR123-ADD-PSEUDO-ENTRY                             
001550     end-if.                                                              
001560*                                                                         
001570 TR122-Exit.                                                              
001580     exit.                                                                
001590*                                                                         
001600 TR123-ADD-PSEUDO-ENTRY.                                                  
001610*                                                                         
001620*    Files the day's one synthetic entry - blank prefix, note             
001630*    is the plain classification word (no trailing pad, unlike            
001640*    TR-Day-Type's own 8-byte 88-level form).                             
001650*                                                                         
001660     move     1  to  TR-Day-Entry-Count (TR-Day-Ix).                      
001670     set      TR-Ent-Ix  to  1.                                           
001680     move     spaces  to  TR-Ent-Prefix (TR-Day-Ix, TR-Ent-Ix).           
001690     if       TR-Day-Is-Weekend (TR-Day-Ix)                               
001700              move  "WEEKEND"                                             
001710                    to  TR-Ent-Note (TR-Day-Ix, TR-Ent-Ix)                
001720     else                                                                 
001730              move  "HOLIDAY"                                             
001740                    to  TR-Ent-Note (TR-Day-Ix, TR-Ent-Ix)                
001750     end-if.                                                              
001760*                                                                         
001770 TR123-Exit.                                                              
001780     exit.                                                                
001790*                                                                         
001800 TR130-READ-EVENTS.                                                       
001810*                                                                         
001820*    Events need not be sorted - filed by EV-DAY lookup below.            
001830*                                                                         
001840     move     "N"  to  WS-Event-EOF-Sw.                                   
001850     perform  TR131-READ-ONE-EVENT  thru  TR131-Exit                      
001860              until  WS-Event-EOF.                                        
001870*                                                                         
001880 TR130-Exit.                                                              
001890     exit.                                                                
001900*                                                                         
001910 TR131-READ-ONE-EVENT.                                                    
001920     read     TR-Event-File                                               
001930         at end                                                           
001940              move  "Y"  to  WS-Event-EOF-Sw                              
001950              go to  TR131-Exit                                           
001960     end-read.                                                            
001970     if       TR-Event-Status  not =  "00"                                
001980              move  "Y"  to  WS-Event-EOF-Sw                              
001990              go to  TR131-Exit                                           
002000     end-if.                                                              
002010     if       not PRM-No-Client-Filter                                    
002020              and EV-CLIENT  not =  PRM-CLIENT-FILTER                     
002030              go to  TR131-Exit                                           
002040     end-if.                                                              
002050     perform  TR135-FILE-EVENT.                                           
002060*                                                                         
002070 TR131-Exit.                                                              
002080     exit.                                                                
002090*                                                                         
002100 TR135-FILE-EVENT.                                                        
002110*                                                                         
002120*    Locates the event's day slot by its EV-DAY and appends               
002130*    the (prefix, note) pair - discarded if weekend/holiday               
002140*    (rule R1d) or if the day is outside the built range.                 
002150*                                                                         
002160     move     EV-Day-CCYY  to  WS-Ccyymmdd-CCYY.                          
002170     move     EV-Day-MM    to  WS-Ccyymmdd-MM.                            
002180     move     EV-Day-DD    to  WS-Ccyymmdd-DD.                            
002190     set      TR-Day-Ix  to  1.                                           
002200     search   TR-Day-Slot                                                 
002210              varying  TR-Day-Ix                                          
002220              at end   go to  TR135-Exit                                  
002230              when     TR-Day-CCYYMMDD (TR-Day-Ix)  =  WS-Ccyymmdd        
002240                       continue                                           
002250     end-search.                                                          
002260     if       TR-Day-Is-Weekend (TR-Day-Ix)                               
002270              or  TR-Day-Is-Holiday (TR-Day-Ix)                           
002280              go to  TR135-Exit                                           
002290     end-if.                                                              
002300     if       TR-Day-Entry-Count (TR-Day-Ix)  >=  60                      
002310              go to  TR135-Exit                                           
002320     end-if.                                                              
002330     add      1  to  TR-Day-Entry-Count (TR-Day-Ix).                      
002340     set      TR-Ent-Ix  to  TR-Day-Entry-Count (TR-Day-Ix).              
002350     if       EV-PROJECT  =  "CI"  or  EV-PROJECT  =  "DevOps"            
002360              string  "["        delimited by size                        
002370                      EV-PROJECT  delimited by space                      
002380                      "]"         delimited by size                       
002390                      into  TR-Ent-Prefix (TR-Day-Ix, TR-Ent-Ix)          
002400     else                                                                 
002410              move  spaces                                                
002420                    to  TR-Ent-Prefix (TR-Day-Ix, TR-Ent-Ix)              
002430     end-if.                                                              
002440     move     EV-NOTE  to  TR-Ent-Note (TR-Day-Ix, TR-Ent-Ix).            
002450*                                                                         
002460 TR135-Exit.                                                              
002470     exit.                                                                
002480*                                                                         
