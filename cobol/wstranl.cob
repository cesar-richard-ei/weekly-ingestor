000100************************************************                          
000110*                                              *                          
000120*   A N A L Y S I S   W O R K I N G           *                           
000130*      Anomaly-detection scratch, tr030        *                          
000140*                                              *                          
000150************************************************                          
000160*  Day totals & client groupings parallel the TR-Day-Table                
000170*  slot for slot - same TR-Day-Ix subscript is used to walk               
000180*  both.  Anomaly/incoherence/gap tables feed straight into               
000190*  the Report Section print lines at AN500.                               
000200*                                                                         
000210*  Weekday-name table below uses the same named-VALUEs-then-              
000220*  REDEFINES trick as WS-Days-In-Month in wstrdwrk.cob.                   
000230*                                                                         
000240* 19/02/26 vbc - Created.                                                 
000250* 25/02/26 vbc - AN-Grp-Note-Srt dropped from the client group            
000260*                - tr030 doesn't sort notes, only tr020 does. Dft.        
000270*                                                                         
000280 01  AN-Weekday-Name-Vals.                                                
000290     03  AN-WDN-01            pic x(09) value "Monday".                   
000300     03  AN-WDN-02            pic x(09) value "Tuesday".                  
000310     03  AN-WDN-03            pic x(09) value "Wednesday".                
000320     03  AN-WDN-04            pic x(09) value "Thursday".                 
000330     03  AN-WDN-05            pic x(09) value "Friday".                   
000340     03  AN-WDN-06            pic x(09) value "Saturday".                 
000350     03  AN-WDN-07            pic x(09) value "Sunday".                   
000360 01  AN-Weekday-Names redefines AN-Weekday-Name-Vals.                     
000370     03  AN-WDN-Tab           pic x(09)  occurs 7.                        
000380*                                                                         
000390* Per-day totals, parallel to TR-Day-Slot.                                
000400*                                                                         
000410 01  AN-Day-Count              pic 9(4)  comp.                            
000420 01  AN-Day-Total-Table.                                                  
000430     03  AN-Day-Total  occurs 1 to 370 times                              
000440                        depending on AN-Day-Count                         
000450                        indexed by AN-Day-Ix                              
000460                        pic s9(3)v9  comp-3.                              
000470*                                                                         
000480* Per-day client groupings - up to 10 distinct clients a day,             
000490* generous for this shop (in practice only ever "Pasqal").                
000500*                                                                         
000510 01  AN-Day-Client-Table.                                                 
000520     03  AN-Day-Client  occurs 1 to 370 times                             
000530                         depending on AN-Day-Count                        
000540                         indexed by AN-Dc-Ix.                             
000550         05  AN-Grp-Count           pic 9(2)  comp.                       
000560         05  AN-Grp-Slot  occurs 1 to 10 times                            
000570                          depending on AN-Grp-Count                       
000580                          indexed by AN-Grp-Ix.                           
000590             07  AN-Grp-Client          pic x(20).                        
000600             07  AN-Grp-Note-Count      pic 9(2)  comp.                   
000610             07  AN-Grp-Off-Found       pic 9(2)  comp.                   
000620             07  AN-Grp-Long-Found      pic 9(2)  comp.                   
000630             07  AN-Grp-Duration        pic s9v9  comp-3.                 
000640             07  AN-Grp-Off-Sw          pic x     value "N".              
000650                 88  AN-Grp-All-Off            value "A".                 
000660                 88  AN-Grp-Has-Off            value "H".                 
000670                 88  AN-Grp-No-Off             value "N".                 
000680*                                                                         
000690* Statistics over active days - mean & sample std deviation.              
000700*                                                                         
000710 01  AN-Active-Days            pic 9(4)  comp.                            
000720 01  AN-Empty-Days             pic 9(4)  comp.                            
000730 01  AN-Sum-Hours              pic s9(5)v9    comp-3.                     
000740 01  AN-Sum-Hours-Sq           pic s9(9)v99   comp-3.                     
000750 01  AN-Mean-Hours             pic s9(3)v9    comp-3.                     
000760 01  AN-Variance               pic s9(7)v99   comp-3.                     
000770 01  AN-Stddev                 pic s9(3)v9    comp-3.                     
000780*                                                                         
000790* Anomaly / incoherence / gap tables, loaded in detection                 
000800* order (bad-hours entries first, then outliers, then empty               
000810* days - incoherences are a separate table again, same with               
000820* the date gaps).                                                         
000830*                                                                         
000840 01  AN-Anomaly-Count          pic 9(4)  comp.                            
000850 01  AN-Anomaly-Table.                                                    
000860     03  AN-Anomaly  occurs 1 to 500 times                                
000870                      depending on AN-Anomaly-Count                       
000880                      indexed by AN-Ano-Ix.                               
000890         05  ANO-TYPE               pic x(20).                            
000900         05  ANO-SEVERITY           pic x(07).                            
000910         05  ANO-DATE               pic x(10).                            
000920         05  ANO-MESSAGE            pic x(120).                           
000930*                                                                         
000940 01  AN-Incoherence-Count      pic 9(4)  comp.                            
000950 01  AN-Incoherence-Table.                                                
000960     03  AN-Incoherence  occurs 1 to 500 times                            
000970                          depending on AN-Incoherence-Count               
000980                          indexed by AN-Inc-Ix.                           
000990         05  INC-TYPE               pic x(24).                            
001000         05  INC-DATE               pic x(10).                            
001010         05  INC-CLIENT             pic x(20).                            
001020         05  INC-MESSAGE            pic x(120).                           
001030*                                                                         
001040 01  AN-Gap-Count               pic 9(4)  comp.                           
001050 01  AN-Gap-Table.                                                        
001060     03  AN-Gap  occurs 1 to 370 times                                    
001070                  depending on AN-Gap-Count                               
001080                  indexed by AN-Gap-Ix.                                   
001090         05  GAP-START              pic x(10).                            
001100         05  GAP-END                pic x(10).                            
001110         05  GAP-DAYS               pic 9(4).                             
001120*                                                                         
001130* Weekly pattern accumulators, one slot per weekday, fixed 7 -            
001140* a control break with none, per the report layout.                       
001150*                                                                         
001160 01  AN-Weekly-Pattern.                                                   
001170     03  AN-Wp-Slot  occurs 7 times                                       
001180                      indexed by AN-Wp-Ix.                                
001190         05  AN-Wp-Sum              pic s9(5)v9   comp-3.                 
001200         05  AN-Wp-Sum-Sq           pic s9(9)v99  comp-3.                 
001210         05  AN-Wp-Count            pic 9(4)      comp.                   
001220         05  AN-Wp-Mean             pic 9(2)v99.                          
001230         05  AN-Wp-Min              pic 9(2)v9.                           
001240         05  AN-Wp-Max              pic 9(2)v9.                           
001250*                                                                         
001260* AS- prefixed ANALYSIS-SUMMARY fields (kept apart from the               
001270* per-day SUM- prefix used in wstrsum.cob - same word, two                
001280* records, no sense colliding the data names).                            
001290*                                                                         
001300 01  AN-Summary-Record.                                                   
001310     03  AS-FROM                   pic x(10).                             
001320     03  AS-TO                     pic x(10).                             
001330     03  AS-NB-DAYS                 pic 9(4).                             
001340     03  AS-ACTIVE-DAYS             pic 9(4).                             
001350     03  AS-EMPTY-DAYS              pic 9(4).                             
001360     03  AS-AVG-HOURS               pic 9(2)v9.                           
001370     03  AS-STDDEV                 pic 9(2)v9.                            
001380     03  AS-TOTAL-HOURS             pic 9(3)v9.                           
001390     03  AS-NB-ANOMALIES            pic 9(4).                             
001400     03  AS-NB-ERROR                pic 9(4).                             
001410     03  AS-NB-WARNING              pic 9(4).                             
001420     03  AS-NB-INFO                 pic 9(4).                             
001430     03  filler                    pic x(04).                             
001440*                                                                         
001450* Today's date, CCYYMMDD, for the not-in-the-future test.                 
001460*                                                                         
001470 01  AN-Today-CCYYMMDD          pic 9(8)  comp.                           
001480 01  AN-Today-Grp redefines AN-Today-CCYYMMDD.                            
001490     03  AN-Today-YY            pic 99.                                   
001500     03  AN-Today-Rest          pic 9(6).                                 
001510*                                                                         
001520* No intrinsic FUNCTIONs in this shop - the sample standard               
001530* deviation above needs a square root, so it gets one the old             
001540* way, Newton's method, a fixed twenty passes being ample for             
001550* the size of number this report ever sees.                               
001560*                                                                         
001570 01  AN-Sqrt-Work.                                                        
001580     03  AN-Sqrt-Input          pic s9(9)v99   comp-3.                    
001590     03  AN-Sqrt-Guess          pic s9(5)v999  comp-3.                    
001600     03  AN-Sqrt-Next           pic s9(5)v999  comp-3.                    
001610     03  AN-Sqrt-Pass           pic 9(2)       comp.                      
001620*                                                                         
001630* Outlier/empty-day scratch - message-building work & the mean            
001640* +/- 2 stddev bounds, the incoherence pass's running total for           
001650* the final footing line.                                                 
001660*                                                                         
001670 01  AN-Msg-Work.                                                         
001680     03  AN-Lower-Bound         pic s9(3)v9   comp-3.                     
001690     03  AN-Upper-Bound         pic s9(3)v9   comp-3.                     
001700     03  AN-Pct                 pic s9(5)     comp-3.                     
001710     03  AN-Type-Work           pic x(20).                                
001720     03  AN-Sev-Work            pic x(07).                                
001730     03  AN-Msg-Hours           pic zz9.9.                                
001740     03  AN-Msg-Mean            pic zz9.9.                                
001750     03  AN-Msg-Pct             pic -zzz9.                                
001760     03  AN-Any-All-Off-Sw      pic x         value "N".                  
001770         88  AN-Any-All-Off            value "Y".                         
001780     03  AN-Report-Total        pic 9(5)      comp.                       
001790*                                                                         
001800* Client-group find-or-create scratch for AN115/AN120, same               
001810* job tr020's SM211/SM221 do for its own grouping.                        
001820*                                                                         
001830 01  AN-Group-Work.                                                       
001840     03  AN-Cur-Client          pic x(20).                                
001850     03  AN-Client-Sub          pic 9(3)      comp.                       
001860*                                                                         
